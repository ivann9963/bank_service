000100* CTVC0900:  REGISTRO DE CONTROL DE FOLIO SIGUIENTE - CUENTAS    *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     CT00003    RSC     18-02-21 ALTA DE CONTROL DE FOLIO PARA  *
000800*                                 ASIGNACION DE ACCT-ID          *
000900******************************************************************
001000*                     LRECL = 10                                 *
001100******************************************************************
001200 01  CTVC0900.
001300     05  CT900-NEXT-ACCT-ID          PIC 9(9)        COMP-3.
001400     05  FILLER                      PIC X(05).
001500*
