000100* XFVC0900:  REGISTRO DE CONTROL DE FOLIO SIGUIENTE - TRASPASOS  *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     XF00003    RSC     18-02-21 ALTA DE CONTROL DE FOLIO PARA  *
000800*                                 ASIGNACION DE XFER-ID          *
000900******************************************************************
001000*                     LRECL = 10                                 *
001100******************************************************************
001200 01  XFVC0900.
001300     05  XF900-NEXT-XFER-ID          PIC 9(9)        COMP-3.
001400     05  FILLER                      PIC X(05).
001500*
