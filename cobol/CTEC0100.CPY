000100* CTEC0100:  COMMAREA DE DESPACHO CT7C0100 (ALTA/BAJA/CAMBIOS DE  
000200*            CUENTAS)                                            *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     CT00002    RSC     18-02-21 ALTA DE COMMAREA DE DESPACHO   *
000900*                                 DEL SERVICIO DE CUENTAS        *
001000*     CT00009    JUGJ    30-08-23 SE AMPLIA TABLA DE ALTA MASIVA *
001100*                                 DE 50 A 100 SOLICITUDES        *
001200******************************************************************
001300*B.MF CTEC0100                  COMMAREA DEL SERVICIO DE CUENTAS *
001400*B.IF E100-OPTION               OPCION DE OPERACION              *
001500*B/IF                           '1' ALTA SENCILLA                *
001600*B/IF                           '2' ALTA MASIVA                  *
001700*B/IF                           '3' MODIFICACION                 *
001800*B/IF                           '4' CONGELAMIENTO                *
001900*B/IF                           '5' DESCONGELAMIENTO             *
002000*B/IF                           '6' BAJA                         *
002100*B/IF                           '7' CONSULTA TOTAL               *
002200*B/IF                           '8' CONSULTA POR FOLIO           *
002300*B.OF E100-COD-RETURN           '00' OK                          *
002400*B/OF                           '10' DATOS DE ENTRADA INVALIDOS  *
002500*B/OF                           '20' CUENTA NO ENCONTRADA        *
002600*B/OF                           '30' NOMBRE O IBAN DUPLICADO     *
002700*B/OF                           '99' ERROR INESPERADO            *
002800******************************************************************
002900 01  CTEC0100.
003000     05  CT100-CPYLTH                PIC S9(4)   COMP
003100                                      VALUE +9218.
003200     05  CT100-INPUT.
003300         10  E100-OPTION              PIC X(01).
003400             88  E100-OPT-CREATE-ONE       VALUE '1'.
003500             88  E100-OPT-CREATE-BATCH     VALUE '2'.
003600             88  E100-OPT-UPDATE           VALUE '3'.
003700             88  E100-OPT-FREEZE           VALUE '4'.
003800             88  E100-OPT-UNFREEZE         VALUE '5'.
003900             88  E100-OPT-DELETE           VALUE '6'.
004000             88  E100-OPT-GET-ALL          VALUE '7'.
004100             88  E100-OPT-GET-BY-ID        VALUE '8'.
004200         10  E100-REQ-ACCT-ID         PIC 9(9)    COMP-3.
004300         10  E100-REQ-ONE.
004400             15  E100-REQ-NAME             PIC X(120).
004500             15  E100-REQ-IBAN             PIC X(34).
004600             15  E100-REQ-INIT-AMT         PIC S9(17)V99 COMP-3.
004700             15  E100-REQ-INIT-AMT-SW      PIC X(01).
004800                 88  E100-INIT-AMT-SUPPLIED    VALUE 'Y'.
004900                 88  E100-INIT-AMT-ABSENT      VALUE 'N'.
005000*CT00009 - INI                                                     CT00009
005100         10  E100-REQ-BATCH-COUNT     PIC 9(3)    COMP-3.          CT00009
005200         10  E100-REQ-BATCH OCCURS 1 TO 100 TIMES                  CT00009
005300                 DEPENDING ON E100-REQ-BATCH-COUNT.                CT00009
005400             15  E100-BAT-NAME             PIC X(120).             CT00009
005500             15  E100-BAT-IBAN             PIC X(34).              CT00009
005600             15  E100-BAT-INIT-AMT         PIC S9(17)V99 COMP-3.   CT00009
005700             15  E100-BAT-INIT-AMT-SW      PIC X(01).              CT00009
005800*CT00009 - FIN                                                     CT00009
005900     05  CT100-OUTPUT.
006000         10  E100-COD-RETURN          PIC X(02).
006100         10  E100-DES-ERROR           PIC X(80).
006200         10  E100-RESP-FOUND-SW       PIC X(01).
006300             88  E100-RESP-FOUND           VALUE 'Y'.
006400             88  E100-RESP-NOT-FOUND       VALUE 'N'.
006500         10  E100-RESP-ONE.
006600             COPY CTVC0100 REPLACING CT100 BY E100R.
006700         10  E100-RESP-COUNT          PIC 9(3)    COMP-3.
006800         10  E100-RESP-LIST OCCURS 1 TO 100 TIMES
006900                 DEPENDING ON E100-RESP-COUNT.
007000             15  E100-LST-ACCT.
007100                 COPY CTVC0100 REPLACING CT100 BY E100L.
007200     05  FILLER                       PIC X(20).
007300*
