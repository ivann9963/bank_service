000100* XFEC0100:  COMMAREA DE DESPACHO XF7C0100 (MOTOR DE TRASPASOS)  *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     XF00002    RSC     18-02-21 ALTA DE COMMAREA DE DESPACHO   *
000800*                                 DEL MOTOR DE TRASPASOS         *
000900*     XF00005    AGG     14-06-23 SE AGREGA E200-REQ-IDEM-KEY    *
001000******************************************************************
001100*B.MF XFEC0100                  COMMAREA DEL MOTOR DE TRASPASOS  *
001200*B.IF E200-OPTION               OPCION DE OPERACION              *
001300*B/IF                           '1' APLICAR TRASPASO             *
001400*B/IF                           '2' CONSULTA POR CUENTA          *
001500*B/IF                           '3' CONSULTA TOTAL               *
001600*B/IF                           '4' CONSULTA POR FOLIO           *
001700*B.OF E200-COD-RETURN           '00' OK                          *
001800*B/OF                           '10' DATOS DE ENTRADA INVALIDOS  *
001900*B/OF                           '20' CUENTA NO ENCONTRADA        *
002000*B/OF                           '30' CUENTA ORIGEN CONGELADA     *
002100*B/OF                           '35' CUENTA DESTINO CONGELADA    *
002200*B/OF                           '40' FONDOS INSUFICIENTES        *
002300*B/OF                           '99' ERROR INESPERADO            *
002400******************************************************************
002500 01  XFEC0100.
002600     05  XF100-CPYLTH                PIC S9(4)   COMP
002700                                      VALUE +6420.
002800     05  XF100-INPUT.
002900         10  E200-OPTION              PIC X(01).
003000             88  E200-OPT-POST             VALUE '1'.
003100             88  E200-OPT-LIST-BY-ACCT     VALUE '2'.
003200             88  E200-OPT-LIST-ALL         VALUE '3'.
003300             88  E200-OPT-GET-BY-ID        VALUE '4'.
003400         10  E200-REQ-FROM-ACCT-ID    PIC 9(9)    COMP-3.
003500         10  E200-REQ-TO-ACCT-ID      PIC 9(9)    COMP-3.
003600         10  E200-REQ-AMOUNT          PIC S9(17)V99 COMP-3.
003700*XF00005 - INI                                                     XF00005
003800         10  E200-REQ-IDEM-KEY        PIC X(64).                   XF00005
003900             88  E200-IDEM-KEY-NONE       VALUE SPACES.            XF00005
004000*XF00005 - FIN                                                     XF00005
004100         10  E200-REQ-ACCT-ID         PIC 9(9)    COMP-3.
004200         10  E200-REQ-XFER-ID         PIC 9(9)    COMP-3.
004300     05  XF100-OUTPUT.
004400         10  E200-COD-RETURN          PIC X(02).
004500         10  E200-DES-ERROR           PIC X(80).
004600         10  E200-RESP-FOUND-SW       PIC X(01).
004700             88  E200-RESP-FOUND          VALUE 'Y'.
004800             88  E200-RESP-NOT-FOUND      VALUE 'N'.
004900         10  E200-RESP-ONE.
005000             COPY XFVC0100 REPLACING XF100 BY E200R.
005100         10  E200-RESP-COUNT          PIC 9(4)    COMP-3.
005200         10  E200-RESP-LIST OCCURS 1 TO 500 TIMES
005300                 DEPENDING ON E200-RESP-COUNT.
005400             15  E200-LST-XFER.
005500                 COPY XFVC0100 REPLACING XF100 BY E200L.
005600     05  FILLER                       PIC X(20).
005700*
