000100* CTVC0100:  LAYOUT DE REGISTRO MAESTRO DE CUENTAS (CTACCTS)      
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     CT00001    RSC     18-02-21 ALTA DE COPY PARA MIGRACION DEL*
000800*                                 MAESTRO DE CUENTAS A ARCHIVO   *
000900*                                 RELATIVO CTACCTS               *
001000*     CT00007    JUGJ    09-11-22 SE AMPLIA ACCT-IBAN A X(34)    *
001100*                                 PARA IBAN DE HASTA 34 POSIC.   *
001200******************************************************************
001300*                     LRECL = 236                                *
001400******************************************************************
001500*B.MF CTVC0100                  REGISTRO MAESTRO DE CUENTAS      *
001600*B.IF CT100-ACCT-ID             FOLIO DE CUENTA (LLAVE)          *
001700*B.IF CT100-ACCT-NAME           NOMBRE DEL CUENTAHABIENTE        *
001800*B.IF CT100-ACCT-IBAN           IBAN DE LA CUENTA                *
001900*B.IF CT100-ACCT-STATUS         ESTATUS  'ACTIVE'/'FROZEN'       *
002000*B.IF CT100-ACCT-AVAIL-AMT      SALDO DISPONIBLE                 *
002100*B.IF CT100-ACCT-CREATED-ON     FECHA-HORA DE ALTA (ISO-8601)    *
002200*B.IF CT100-ACCT-MODIFIED-ON    FECHA-HORA DE ULTIMO CAMBIO      *
002300******************************************************************
002400 01  CTVC0100.
002500     05  CT100-ACCT-ID               PIC 9(9)         COMP-3.
002600     05  CT100-ACCT-NAME             PIC X(120).
002700     05  CT100-ACCT-IBAN             PIC X(34).
002800     05  CT100-ACCT-STATUS           PIC X(10).
002900         88  CT100-STATUS-ACTIVE          VALUE 'ACTIVE'.
003000         88  CT100-STATUS-FROZEN          VALUE 'FROZEN'.
003100     05  CT100-ACCT-AVAIL-AMT        PIC S9(17)V99    COMP-3.
003200*CT00001 - INI                                                     CT00001
003300     05  CT100-ACCT-CREATED-ON       PIC X(26).                    CT00001
003400     05  CT100-CREATED-ON-R  REDEFINES CT100-ACCT-CREATED-ON.      CT00001
003500         10  CT100-CREATED-YYYY      PIC X(04).                    CT00001
003600         10  FILLER                  PIC X(01).                    CT00001
003700         10  CT100-CREATED-MM        PIC X(02).                    CT00001
003800         10  FILLER                  PIC X(01).                    CT00001
003900         10  CT100-CREATED-DD        PIC X(02).                    CT00001
004000         10  FILLER                  PIC X(16).                    CT00001
004100     05  CT100-ACCT-MODIFIED-ON      PIC X(26).                    CT00001
004200     05  CT100-MODIFIED-ON-R REDEFINES CT100-ACCT-MODIFIED-ON.     CT00001
004300         10  CT100-MODIFIED-YYYY     PIC X(04).                    CT00001
004400         10  FILLER                  PIC X(01).                    CT00001
004500         10  CT100-MODIFIED-MM       PIC X(02).                    CT00001
004600         10  FILLER                  PIC X(01).                    CT00001
004700         10  CT100-MODIFIED-DD       PIC X(02).                    CT00001
004800         10  FILLER                  PIC X(16).                    CT00001
004900*CT00001 - FIN                                                     CT00001
005000     05  FILLER                      PIC X(05).
005100*
