000100* XF7C0100: MOTOR DE TRASPASOS ENTRE CUENTAS - APLICACION DE     *
000200*           TRASPASO Y CONSULTAS DE LA BITACORA (XFLEDGR)        *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    XF7C0100.
000900*
001000 AUTHOR.        RSC(BAZXF01).
001100*
001200 INSTALLATION.  BANCO - DIRECCION DE SISTEMAS - BANCA CENTRAL.
001300*
001400 DATE-WRITTEN.  1986-02-10.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     XF00001    RSC     86-02-10 VERSION INICIAL: APLICACION DE *
002600*                                 TRASPASO ENTRE DOS CUENTAS     *
002700*     XF00002    EMZ     88-05-19 SE AGREGA VALIDACION DE CUENTA *
002800*                                 CONGELADA (ORIGEN Y DESTINO)   *
002900*     XF00003    LGAMA   92-01-27 SE ESTABLECE ORDEN DETERMINISTA*
003000*                                 DE BLOQUEO POR FOLIO MENOR-    *
003100*                                 MAYOR PARA EVITAR DEADLOCK     *
003200*     XF00004    JASL    98-11-30 AJUSTE DE SIGLO EN TIMESTAMPS  *
003300*                                 ISO-8601 DE LA BITACORA (Y2K)  *
003400*     XF00005    ACRUZ   03-06-11 SE AGREGAN CONSULTAS POR       *
003500*                                 CUENTA, TOTAL Y POR FOLIO      *
003600*     XF00006    VCORTESM 09-09-14 SE AGREGA FONDO INSUFICIENTE  *
003700*                                 COMO RECHAZO EXPLICITO (COD 40)*
003800*     XF00007    AGG     16-10-05 SE AGREGA LLAVE DE IDEMPOTENCIA*
003900*                                 PARA REINTENTOS DE TRASPASO    *
004000*     XF00008    JUGJ    19-04-23 SE CORRIGE VALIDACION DE       *
004100*                                 CONGELAMIENTO PARA REVISAR     *
004200*                                 ORIGEN ANTES QUE DESTINO       *
004300*     XF00009    RSC     22-12-01 SE AGREGA RESPALDO ANTE LLAVE  *
004400*                                 DUPLICADA EN ALTA CONCURRENTE  *
004500*                                 (REGRESA PIERNA YA EXISTENTE)  *
004600******************************************************************
004700******************************************************************
004800*                     ENVIRONMENT DIVISION                       *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SOURCE-COMPUTER. IBM-4381.
005500*
005600 OBJECT-COMPUTER. IBM-4381.
005700*
005800 SPECIAL-NAMES.
005900*
006000     C01 IS TOP-OF-FORM
006100     CLASS WS-ALPHA-UPPER-CLASS IS "A" THRU "Z"
006200     UPSI-0 IS WS-UPSI-TRACE-SWITCH.
006300*
006400 INPUT-OUTPUT SECTION.
006500*
006600 FILE-CONTROL.
006700*
006800*XF00003 - INI                                                     XF00003
006900     SELECT XF-ACCOUNTS   ASSIGN TO "CTACCTS"                      XF00003
007000            ORGANIZATION IS RELATIVE                               XF00003
007100            ACCESS MODE  IS DYNAMIC                                XF00003
007200            RELATIVE KEY IS WS-XF-ACCT-REL-KEY                     XF00003
007300            FILE STATUS  IS WS-XF-ACCT-FILE-STATUS.                XF00003
007400*XF00003 - FIN                                                     XF00003
007500*
007600     SELECT XF-LEDGER     ASSIGN TO "XFLEDGR"
007700            ORGANIZATION IS SEQUENTIAL
007800            ACCESS MODE  IS SEQUENTIAL
007900            FILE STATUS  IS WS-XF-LEDGER-FILE-STATUS.
008000*
008100     SELECT XF-CONTROL    ASSIGN TO "XFCTL01"
008200            ORGANIZATION IS SEQUENTIAL
008300            ACCESS MODE  IS SEQUENTIAL
008400            FILE STATUS  IS WS-XF-CTL-FILE-STATUS.
008500*
008600******************************************************************
008700*                       DATA DIVISION                            *
008800******************************************************************
008900 DATA DIVISION.
009000*
009100******************************************************************
009200*                       FILE SECTION                             *
009300******************************************************************
009400 FILE SECTION.
009500*
009600 FD  XF-ACCOUNTS
009700     LABEL RECORDS ARE STANDARD.
009800*
009900     COPY CTVC0100.
010000*
010100 FD  XF-LEDGER
010200     LABEL RECORDS ARE STANDARD.
010300*
010400     COPY XFVC0100.
010500*
010600 FD  XF-CONTROL
010700     LABEL RECORDS ARE STANDARD.
010800*
010900     COPY XFVC0900.
011000*
011100******************************************************************
011200*                  WORKING-STORAGE SECTION                       *
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500*
011600 01  XF-CONSTANTES.
011700     05  CA-00                    PIC X(02)   VALUE '00'.
011800     05  CA-10                    PIC X(02)   VALUE '10'.
011900     05  CA-20                    PIC X(02)   VALUE '20'.
012000     05  CA-30                    PIC X(02)   VALUE '30'.
012100     05  CA-35                    PIC X(02)   VALUE '35'.
012200     05  CA-40                    PIC X(02)   VALUE '40'.
012300     05  CA-99                    PIC X(02)   VALUE '99'.
012400     05  CA-TYPE-DEBIT            PIC X(06)   VALUE 'DEBIT'.
012500     05  CA-TYPE-CREDIT           PIC X(06)   VALUE 'CREDIT'.
012600*
012700 01  XF-SWITCHES.
012800     05  WS-XF-EOF-SW             PIC X(01)   VALUE 'N'.
012900         88  WS-XF-EOF-YES                    VALUE 'Y'.
013000         88  WS-XF-EOF-NO                     VALUE 'N'.
013100     05  WS-IDEM-FOUND-SW         PIC X(01)   VALUE 'N'.
013200         88  WS-IDEM-FOUND-YES                VALUE 'Y'.
013300*
013400 01  WS-FILE-STATUS-AREA.
013500     05  WS-XF-ACCT-FILE-STATUS   PIC X(02).
013600     05  WS-XF-LEDGER-FILE-STATUS PIC X(02).
013700     05  WS-XF-CTL-FILE-STATUS    PIC X(02).
013800*
013900 01  WS-XF-ACCT-REL-KEY           PIC 9(9)    COMP-3.
014000 01  WS-XF-NEXT-ID                PIC 9(9)    COMP-3.
014100 01  WS-NEW-XFER-ID               PIC 9(9)    COMP-3.
014200 01  WS-NEW-XFER-ID2              PIC 9(9)    COMP-3.
014300*
014400 01  WS-WORK-COUNTERS.
014500     05  XF-TAB-IX                PIC 9(5)    COMP-3.
014600     05  XF-SCAN-IX               PIC 9(5)    COMP-3.
014700     05  WS-LOCK-IX               PIC 9(1)    COMP-3.
014800*
014900 01  WS-ID-EDIT                   PIC Z(8)9.
015000*
015100*---------------- FECHA Y HORA DE SISTEMA (STAMP ISO-8601) ------*
015200 01  WS-TIMESTAMP-AREA.
015300     05  WS-STAMP-DATE6           PIC 9(6).
015400     05  WS-STAMP-DATE6-R REDEFINES WS-STAMP-DATE6.
015500         10  WS-STAMP-YY          PIC 9(2).
015600         10  WS-STAMP-MM          PIC 9(2).
015700         10  WS-STAMP-DD          PIC 9(2).
015800     05  WS-STAMP-CENTURY         PIC X(02).
015900     05  WS-STAMP-TIME8           PIC 9(8).
016000     05  WS-STAMP-TIME8-R REDEFINES WS-STAMP-TIME8.
016100         10  WS-STAMP-HH          PIC 9(2).
016200         10  WS-STAMP-MN          PIC 9(2).
016300         10  WS-STAMP-SS          PIC 9(2).
016400         10  WS-STAMP-HS          PIC 9(2).
016500     05  WS-STAMP-ISO             PIC X(26).
016600*
016700*---------------- BREVIARIO DE TIPO DE PIERNA PARA BITACORA ------
016800 01  WS-XFER-TYPE-AREA.
016900     05  WS-XFER-TYPE-FULL        PIC X(06).
017000     05  WS-XFER-TYPE-SHORT REDEFINES WS-XFER-TYPE-FULL
017100                                  PIC X(02).
017200*
017300*---------------- BREVIARIO DE LLAVE DE IDEMPOTENCIA -------------
017400 01  WS-IDEM-KEY-AREA.
017500     05  WS-IDEM-KEY-FULL         PIC X(64).
017600     05  WS-IDEM-KEY-PARTS REDEFINES WS-IDEM-KEY-FULL.
017700         10  WS-IDEM-KEY-PREFIX   PIC X(08).
017800         10  WS-IDEM-KEY-REST     PIC X(56).
017900*
018000*---------------- CUENTAS BLOQUEADAS EN ORDEN FOLIO MENOR-MAYOR --
018100*XF00003 - INI                                                     XF00003
018200 01  WS-LOCK-PAIR.                                                 XF00003
018300     05  WS-LOCK-ENTRY OCCURS 2 TIMES.                             XF00003
018400         10  WS-LOCK-ACCT-ID      PIC 9(9)      COMP-3.            XF00003
018500         10  WS-LOCK-STATUS       PIC X(10).                       XF00003
018600         10  WS-LOCK-AVAIL-AMT    PIC S9(17)V99 COMP-3.            XF00003
018700*XF00003 - FIN                                                     XF00003
018800*
018900 01  WS-FROM-TO-AREA.
019000     05  WS-FROM-ACCT-ID          PIC 9(9)      COMP-3.
019100     05  WS-FROM-STATUS           PIC X(10).
019200     05  WS-FROM-AVAIL-AMT        PIC S9(17)V99 COMP-3.
019300     05  WS-TO-ACCT-ID            PIC 9(9)      COMP-3.
019400     05  WS-TO-STATUS             PIC X(10).
019500     05  WS-TO-AVAIL-AMT          PIC S9(17)V99 COMP-3.
019600*
019700*---------------- TABLA EN MEMORIA DE LA BITACORA DE TRASPASOS ---
019800 01  XF-TABLE.
019900     05  XF-TAB-COUNT             PIC 9(5)    COMP-3 VALUE ZERO.
020000     05  XF-TAB-ENTRY OCCURS 1 TO 5000 TIMES
020100             DEPENDING ON XF-TAB-COUNT
020200             ASCENDING KEY IS XF-TAB-XFER-ID
020300             INDEXED BY XF-TAB-SIX.
020400         10  XF-TAB-XFER-ID        PIC 9(9)      COMP-3.
020500         10  XF-TAB-ACCOUNT-ID     PIC 9(9)      COMP-3.
020600         10  XF-TAB-BENEF-ACCT-ID  PIC 9(9)      COMP-3.
020700         10  XF-TAB-TYPE           PIC X(6).
020800         10  XF-TAB-AMOUNT         PIC S9(17)V99 COMP-3.
020900         10  XF-TAB-IDEM-KEY       PIC X(64).
021000         10  XF-TAB-CREATED-ON     PIC X(26).
021100         10  XF-TAB-MODIFIED-ON    PIC X(26).
021200*
021300******************************************************************
021400*                      LINKAGE SECTION                           *
021500******************************************************************
021600 LINKAGE SECTION.
021700*
021800 01  XFEC0100.
021900     COPY XFEC0100.
022000*
022100******************************************************************
022200*                       PROCEDURE DIVISION                       *
022300******************************************************************
022400 PROCEDURE DIVISION USING XFEC0100.
022500*
022600     PERFORM 1000-INICIO
022700*
022800     PERFORM 2000-PROCESO
022900*
023000     PERFORM 9000-FINAL.
023100*
023200******************************************************************
023300*.PN 1000-INICIO.                                                *
023400******************************************************************
023500 1000-INICIO.
023600*
023700     MOVE CA-00               TO E200-COD-RETURN
023800     MOVE SPACES              TO E200-DES-ERROR
023900     MOVE 'N'                 TO E200-RESP-FOUND-SW
024000*
024100     OPEN I-O XF-ACCOUNTS
024200     IF WS-XF-ACCT-FILE-STATUS NOT = '00'
024300        MOVE CA-99            TO E200-COD-RETURN
024400        STRING 'ACCOUNTS FILE OPEN ERROR: ' WS-XF-ACCT-FILE-STATUS
024500               DELIMITED BY SIZE INTO E200-DES-ERROR
024600        PERFORM 9000-FINAL
024700     END-IF
024800*
024900     OPEN I-O XF-CONTROL
025000     IF WS-XF-CTL-FILE-STATUS NOT = '00'
025100        MOVE CA-99            TO E200-COD-RETURN
025200        STRING 'CONTROL FILE OPEN ERROR: ' WS-XF-CTL-FILE-STATUS
025300               DELIMITED BY SIZE INTO E200-DES-ERROR
025400        PERFORM 9000-FINAL
025500     END-IF
025600*
025700     READ XF-CONTROL
025800        AT END MOVE 1 TO XF900-NEXT-XFER-ID
025900     END-READ
026000     MOVE XF900-NEXT-XFER-ID  TO WS-XF-NEXT-ID
026100*
026200     PERFORM 1100-LOAD-LEDGER-TABLE
026300*
026400     OPEN EXTEND XF-LEDGER
026500     IF WS-XF-LEDGER-FILE-STATUS NOT = '00'
026600        MOVE CA-99            TO E200-COD-RETURN
026700        STRING 'LEDGER FILE OPEN ERROR: ' WS-XF-LEDGER-FILE-STATUS
026800               DELIMITED BY SIZE INTO E200-DES-ERROR
026900        PERFORM 9000-FINAL
027000     END-IF
027100     .
027200*
027300******************************************************************
027400*.PN 1100-LOAD-LEDGER-TABLE:  LEE TODA LA BITACORA XFLEDGR Y LA  *
027500*                             CARGA EN LA TABLA EN MEMORIA       *
027600******************************************************************
027700 1100-LOAD-LEDGER-TABLE.
027800*
027900     MOVE ZERO                TO XF-TAB-COUNT
028000     MOVE 'N'                 TO WS-XF-EOF-SW
028100*
028200     OPEN INPUT XF-LEDGER
028300     IF WS-XF-LEDGER-FILE-STATUS = '00'
028400        PERFORM 1110-READ-NEXT-XFER UNTIL WS-XF-EOF-YES
028500        CLOSE XF-LEDGER
028600     END-IF
028700     .
028800*
028900******************************************************************
029000*.PN 1110-READ-NEXT-XFER.                                        *
029100******************************************************************
029200 1110-READ-NEXT-XFER.
029300*
029400     READ XF-LEDGER
029500        AT END     SET WS-XF-EOF-YES TO TRUE
029600        NOT AT END PERFORM 1120-ADD-TABLE-ENTRY
029700     END-READ
029800     .
029900*
030000******************************************************************
030100*.PN 1120-ADD-TABLE-ENTRY.                                       *
030200******************************************************************
030300 1120-ADD-TABLE-ENTRY.
030400*
030500     ADD 1 TO XF-TAB-COUNT
030600     MOVE XF100-XFER-ID          TO XF-TAB-XFER-ID(XF-TAB-COUNT)
030700     MOVE XF100-XFER-ACCOUNT-ID  TO
030800                                 XF-TAB-ACCOUNT-ID(XF-TAB-COUNT)
030900     MOVE XF100-XFER-BENEF-ACCT-ID TO
031000             XF-TAB-BENEF-ACCT-ID(XF-TAB-COUNT)
031100     MOVE XF100-XFER-TYPE        TO XF-TAB-TYPE(XF-TAB-COUNT)
031200     MOVE XF100-XFER-AMOUNT      TO XF-TAB-AMOUNT(XF-TAB-COUNT)
031300     MOVE XF100-XFER-IDEM-KEY    TO XF-TAB-IDEM-KEY(XF-TAB-COUNT)
031400     MOVE XF100-XFER-CREATED-ON  TO
031500             XF-TAB-CREATED-ON(XF-TAB-COUNT)
031600     MOVE XF100-XFER-MODIFIED-ON TO
031700                                 XF-TAB-MODIFIED-ON(XF-TAB-COUNT)
031800     .
031900*
032000******************************************************************
032100*.PN 2000-PROCESO:  DESPACHA LA OPERACION SOLICITADA EN E200-OPT.*
032200******************************************************************
032300 2000-PROCESO.
032400*
032500     EVALUATE TRUE
032600        WHEN E200-OPT-POST
032700             PERFORM 2100-POST-TRANSFER
032800        WHEN E200-OPT-LIST-BY-ACCT
032900             PERFORM 2200-LIST-BY-ACCOUNT
033000        WHEN E200-OPT-LIST-ALL
033100             PERFORM 2300-LIST-ALL
033200        WHEN E200-OPT-GET-BY-ID
033300             PERFORM 2400-GET-BY-ID
033400        WHEN OTHER
033500             MOVE CA-10        TO E200-COD-RETURN
033600             MOVE 'INVALID OPTION CODE ON E200-OPTION'
033700                               TO E200-DES-ERROR
033800     END-EVALUATE
033900     .
034000*
034100******************************************************************
034200*.PN 2100-POST-TRANSFER:  MOTOR DE APLICACION DE TRASPASO.       *
034300******************************************************************
034400 2100-POST-TRANSFER.
034500*
034600     IF E200-REQ-FROM-ACCT-ID = E200-REQ-TO-ACCT-ID
034700        MOVE CA-10             TO E200-COD-RETURN
034800        MOVE 'CANNOT TRANSFER TO THE SAME ACCOUNT'
034900                               TO E200-DES-ERROR
035000        PERFORM 9000-FINAL
035100     END-IF
035200*
035300     IF E200-REQ-AMOUNT NOT GREATER THAN ZERO
035400        MOVE CA-10             TO E200-COD-RETURN
035500        MOVE 'TRANSFER AMOUNT MUST BE POSITIVE'
035600                               TO E200-DES-ERROR
035700        PERFORM 9000-FINAL
035800     END-IF
035900*
036000*XF00007 - INI                                                     XF00007
036100     IF E200-IDEM-KEY-NONE                                         XF00007
036200        CONTINUE                                                   XF00007
036300     ELSE                                                          XF00007
036400        PERFORM 5100-FIND-DEBIT-BY-IDEM-KEY                        XF00007
036500        IF WS-IDEM-FOUND-YES                                       XF00007
036600           MOVE CA-00          TO E200-COD-RETURN                  XF00007
036700           PERFORM 9000-FINAL                                      XF00007
036800        END-IF                                                     XF00007
036900     END-IF                                                        XF00007
037000*XF00007 - FIN                                                     XF00007
037100*
037200*XF00003 - INI                                                     XF00003
037300     IF E200-REQ-FROM-ACCT-ID < E200-REQ-TO-ACCT-ID                XF00003
037400        MOVE E200-REQ-FROM-ACCT-ID TO WS-LOCK-ACCT-ID(1)           XF00003
037500        MOVE E200-REQ-TO-ACCT-ID   TO WS-LOCK-ACCT-ID(2)           XF00003
037600     ELSE                                                          XF00003
037700        MOVE E200-REQ-TO-ACCT-ID   TO WS-LOCK-ACCT-ID(1)           XF00003
037800        MOVE E200-REQ-FROM-ACCT-ID TO WS-LOCK-ACCT-ID(2)           XF00003
037900     END-IF                                                        XF00003
038000*                                                                  XF00003
038100     PERFORM 6100-LOCK-READ-ACCOUNT                                XF00003
038200        VARYING WS-LOCK-IX FROM 1 BY 1 UNTIL WS-LOCK-IX > 2        XF00003
038300*XF00003 - FIN                                                     XF00003
038400*
038500     IF WS-LOCK-ACCT-ID(1) = E200-REQ-FROM-ACCT-ID
038600        MOVE WS-LOCK-ACCT-ID(1)    TO WS-FROM-ACCT-ID
038700        MOVE WS-LOCK-STATUS(1)     TO WS-FROM-STATUS
038800        MOVE WS-LOCK-AVAIL-AMT(1)  TO WS-FROM-AVAIL-AMT
038900        MOVE WS-LOCK-ACCT-ID(2)    TO WS-TO-ACCT-ID
039000        MOVE WS-LOCK-STATUS(2)     TO WS-TO-STATUS
039100        MOVE WS-LOCK-AVAIL-AMT(2)  TO WS-TO-AVAIL-AMT
039200     ELSE
039300        MOVE WS-LOCK-ACCT-ID(2)    TO WS-FROM-ACCT-ID
039400        MOVE WS-LOCK-STATUS(2)     TO WS-FROM-STATUS
039500        MOVE WS-LOCK-AVAIL-AMT(2)  TO WS-FROM-AVAIL-AMT
039600        MOVE WS-LOCK-ACCT-ID(1)    TO WS-TO-ACCT-ID
039700        MOVE WS-LOCK-STATUS(1)     TO WS-TO-STATUS
039800        MOVE WS-LOCK-AVAIL-AMT(1)  TO WS-TO-AVAIL-AMT
039900     END-IF
040000*
040100*XF00008 - INI                                                     XF00008
040200     IF WS-FROM-STATUS = 'FROZEN'                                  XF00008
040300        MOVE CA-30             TO E200-COD-RETURN                  XF00008
040400        MOVE 'SOURCE ACCOUNT IS FROZEN'                            XF00008
040500                               TO E200-DES-ERROR                   XF00008
040600        PERFORM 9000-FINAL                                         XF00008
040700     END-IF                                                        XF00008
040800*                                                                  XF00008
040900     IF WS-TO-STATUS = 'FROZEN'                                    XF00008
041000        MOVE CA-35             TO E200-COD-RETURN                  XF00008
041100        MOVE 'DESTINATION ACCOUNT IS FROZEN'                       XF00008
041200                               TO E200-DES-ERROR                   XF00008
041300        PERFORM 9000-FINAL                                         XF00008
041400     END-IF                                                        XF00008
041500*XF00008 - FIN                                                     XF00008
041600*
041700*XF00006 - INI                                                     XF00006
041800     IF WS-FROM-AVAIL-AMT < E200-REQ-AMOUNT                        XF00006
041900        MOVE CA-40             TO E200-COD-RETURN                  XF00006
042000        MOVE 'INSUFFICIENT FUNDS IN SOURCE ACCOUNT'                XF00006
042100                               TO E200-DES-ERROR                   XF00006
042200        PERFORM 9000-FINAL                                         XF00006
042300     END-IF                                                        XF00006
042400*XF00006 - FIN                                                     XF00006
042500*
042600     PERFORM 6110-NEXT-XFER-ID
042700     PERFORM 6110-NEXT-XFER-ID2
042800*
042900     PERFORM 6000-BUILD-TIMESTAMP
043000*
043100*XF00009 - INI: SE VUELVE A EXPLORAR LA TABLA POR SI OTRA PIERNA   XF00009
043200*   CON LA MISMA LLAVE DE IDEMPOTENCIA SE HUBIERA AGREGADO ENTRE   XF00009
043300*   LA VALIDACION INICIAL Y ESTE PUNTO (CONDICION DE CARRERA).     XF00009
043400     IF E200-IDEM-KEY-NONE                                         XF00009
043500        CONTINUE                                                   XF00009
043600     ELSE                                                          XF00009
043700        PERFORM 5100-FIND-DEBIT-BY-IDEM-KEY                        XF00009
043800        IF WS-IDEM-FOUND-YES                                       XF00009
043900           MOVE CA-00          TO E200-COD-RETURN                  XF00009
044000           PERFORM 9000-FINAL                                      XF00009
044100        END-IF                                                     XF00009
044200     END-IF                                                        XF00009
044300*XF00009 - FIN                                                     XF00009
044400*
044500     PERFORM 6200-BUILD-DEBIT-LEG
044600     PERFORM 6300-DEBIT-FROM-ACCOUNT
044700*
044800     PERFORM 6210-BUILD-CREDIT-LEG
044900     PERFORM 6310-CREDIT-TO-ACCOUNT
045000*
045100     MOVE CA-00                TO E200-COD-RETURN
045200     .
045300*
045400******************************************************************
045500*.PN 5100-FIND-DEBIT-BY-IDEM-KEY:  BUSQUEDA LINEAL DE PIERNA     *
045600*    DEBIT PREVIA CON LA MISMA CUENTA ORIGEN Y LLAVE.            *
045700******************************************************************
045800 5100-FIND-DEBIT-BY-IDEM-KEY.
045900*
046000     MOVE 'N' TO WS-IDEM-FOUND-SW
046100     PERFORM 5110-SCAN-IDEM-ENTRY
046200        VARYING XF-SCAN-IX FROM 1 BY 1
046300        UNTIL XF-SCAN-IX > XF-TAB-COUNT OR WS-IDEM-FOUND-YES
046400*
046500     IF WS-IDEM-FOUND-YES
046600        PERFORM 6920-BUILD-RESP-ONE-FROM-TABLE
046700     END-IF
046800     .
046900*
047000******************************************************************
047100*.PN 5110-SCAN-IDEM-ENTRY.                                       *
047200******************************************************************
047300 5110-SCAN-IDEM-ENTRY.
047400*
047500     IF XF-TAB-ACCOUNT-ID(XF-SCAN-IX) = E200-REQ-FROM-ACCT-ID
047600        AND XF-TAB-TYPE(XF-SCAN-IX) = CA-TYPE-DEBIT
047700        AND XF-TAB-IDEM-KEY(XF-SCAN-IX) = E200-REQ-IDEM-KEY
047800        MOVE 'Y' TO WS-IDEM-FOUND-SW
047900        MOVE XF-SCAN-IX TO XF-TAB-IX
048000     END-IF
048100     .
048200*
048300******************************************************************
048400*.PN 6100-LOCK-READ-ACCOUNT:  LEE LA CUENTA WS-LOCK-IX DEL PAR   *
048500*    EN ORDEN DE FOLIO MENOR-MAYOR PARA EVITAR DEADLOCK.         *
048600******************************************************************
048700 6100-LOCK-READ-ACCOUNT.
048800*
048900     MOVE WS-LOCK-ACCT-ID(WS-LOCK-IX) TO WS-XF-ACCT-REL-KEY
049000     READ XF-ACCOUNTS
049100        INVALID KEY
049200           MOVE CA-20          TO E200-COD-RETURN
049300           MOVE WS-XF-ACCT-REL-KEY TO WS-ID-EDIT
049400           STRING 'ACCOUNT NOT FOUND WITH ID: ' WS-ID-EDIT
049500                  DELIMITED BY SIZE INTO E200-DES-ERROR
049600           PERFORM 9000-FINAL
049700     END-READ
049800*
049900     MOVE CT100-ACCT-ID           TO WS-LOCK-ACCT-ID(WS-LOCK-IX)
050000     MOVE CT100-ACCT-STATUS       TO WS-LOCK-STATUS(WS-LOCK-IX)
050100     MOVE CT100-ACCT-AVAIL-AMT    TO WS-LOCK-AVAIL-AMT(WS-LOCK-IX)
050200     .
050300*
050400******************************************************************
050500*.PN 6110-NEXT-XFER-ID:  ASIGNA EL FOLIO DE LA PIERNA DEBIT.     *
050600******************************************************************
050700 6110-NEXT-XFER-ID.
050800*
050900     MOVE WS-XF-NEXT-ID  TO WS-NEW-XFER-ID
051000     ADD  1              TO WS-XF-NEXT-ID
051100     .
051200*
051300******************************************************************
051400*.PN 6110-NEXT-XFER-ID2:  ASIGNA EL FOLIO DE LA PIERNA CREDIT.   *
051500******************************************************************
051600 6110-NEXT-XFER-ID2.
051700*
051800     MOVE WS-XF-NEXT-ID  TO WS-NEW-XFER-ID2
051900     ADD  1              TO WS-XF-NEXT-ID
052000     .
052100*
052200******************************************************************
052300*.PN 6000-BUILD-TIMESTAMP:  CONSTRUYE WS-STAMP-ISO (X26) CON LA  *
052400*    FECHA Y HORA ACTUALES DEL SISTEMA, FORMATO ISO-8601.        *
052500******************************************************************
052600 6000-BUILD-TIMESTAMP.
052700*XF00004 - INI                                                     XF00004
052800     ACCEPT WS-STAMP-DATE6 FROM DATE                               XF00004
052900     ACCEPT WS-STAMP-TIME8 FROM TIME                               XF00004
053000*                                                                  XF00004
053100     IF WS-STAMP-YY < 50                                           XF00004
053200        MOVE '20' TO WS-STAMP-CENTURY                              XF00004
053300     ELSE                                                          XF00004
053400        MOVE '19' TO WS-STAMP-CENTURY                              XF00004
053500     END-IF                                                        XF00004
053600*XF00004 - FIN                                                     XF00004
053700     STRING WS-STAMP-CENTURY   WS-STAMP-YY   '-'
053800            WS-STAMP-MM        '-'            WS-STAMP-DD
053900            'T'                WS-STAMP-HH    ':'
054000            WS-STAMP-MN        ':'            WS-STAMP-SS
054100            '.'                WS-STAMP-HS    '00'
054200            DELIMITED BY SIZE INTO WS-STAMP-ISO
054300     .
054400*
054500******************************************************************
054600*.PN 6200-BUILD-DEBIT-LEG:  ARMA Y ESCRIBE LA PIERNA DEBIT EN LA *
054700*    BITACORA XFLEDGR, Y LA AGREGA A LA TABLA EN MEMORIA.        *
054800******************************************************************
054900 6200-BUILD-DEBIT-LEG.
055000*
055100     MOVE CA-TYPE-DEBIT        TO WS-XFER-TYPE-FULL
055200     MOVE E200-REQ-IDEM-KEY    TO WS-IDEM-KEY-FULL
055300*
055400     MOVE WS-NEW-XFER-ID       TO XF100-XFER-ID
055500     MOVE E200-REQ-FROM-ACCT-ID TO XF100-XFER-ACCOUNT-ID
055600     MOVE E200-REQ-TO-ACCT-ID  TO XF100-XFER-BENEF-ACCT-ID
055700     MOVE CA-TYPE-DEBIT        TO XF100-XFER-TYPE
055800     MOVE E200-REQ-AMOUNT      TO XF100-XFER-AMOUNT
055900     MOVE E200-REQ-IDEM-KEY    TO XF100-XFER-IDEM-KEY
056000     MOVE WS-STAMP-ISO         TO XF100-XFER-CREATED-ON
056100     MOVE WS-STAMP-ISO         TO XF100-XFER-MODIFIED-ON
056200*
056300     WRITE XFVC0100
056400*
056500     IF WS-UPSI-TRACE-SWITCH
056600        DISPLAY 'XF7C0100 - DEBIT ' WS-XFER-TYPE-SHORT
056700                ' FOLIO ' WS-NEW-XFER-ID
056800                ' LLAVE-IDEM ' WS-IDEM-KEY-PREFIX
056900     END-IF
057000     .
057100*
057200******************************************************************
057300*.PN 6210-BUILD-CREDIT-LEG:  ARMA Y ESCRIBE LA PIERNA CREDIT.    *
057400******************************************************************
057500 6210-BUILD-CREDIT-LEG.
057600*
057700     MOVE WS-NEW-XFER-ID2      TO XF100-XFER-ID
057800     MOVE E200-REQ-TO-ACCT-ID  TO XF100-XFER-ACCOUNT-ID
057900     MOVE E200-REQ-FROM-ACCT-ID TO XF100-XFER-BENEF-ACCT-ID
058000     MOVE CA-TYPE-CREDIT       TO XF100-XFER-TYPE
058100     MOVE E200-REQ-AMOUNT      TO XF100-XFER-AMOUNT
058200     MOVE E200-REQ-IDEM-KEY    TO XF100-XFER-IDEM-KEY
058300     MOVE WS-STAMP-ISO         TO XF100-XFER-CREATED-ON
058400     MOVE WS-STAMP-ISO         TO XF100-XFER-MODIFIED-ON
058500*
058600     WRITE XFVC0100
058700     .
058800*
058900******************************************************************
059000*.PN 6300-DEBIT-FROM-ACCOUNT:  DESCUENTA EL IMPORTE DE LA CUENTA *
059100*    ORIGEN Y REESCRIBE SU REGISTRO EN CTACCTS.                  *
059200******************************************************************
059300 6300-DEBIT-FROM-ACCOUNT.
059400*
059500     MOVE WS-FROM-ACCT-ID      TO WS-XF-ACCT-REL-KEY
059600     READ XF-ACCOUNTS
059700        INVALID KEY
059800           MOVE CA-99          TO E200-COD-RETURN
059900           MOVE 'UNEXPECTED ERROR RE-READING SOURCE ACCOUNT'
060000                               TO E200-DES-ERROR
060100           PERFORM 9000-FINAL
060200     END-READ
060300*
060400     SUBTRACT E200-REQ-AMOUNT FROM CT100-ACCT-AVAIL-AMT
060500     MOVE WS-STAMP-ISO         TO CT100-ACCT-MODIFIED-ON
060600     REWRITE CTVC0100
060700        INVALID KEY
060800           MOVE CA-99          TO E200-COD-RETURN
060900           MOVE 'UNEXPECTED ERROR REWRITING SOURCE ACCOUNT'
061000                               TO E200-DES-ERROR
061100           PERFORM 9000-FINAL
061200     END-REWRITE
061300     .
061400*
061500******************************************************************
061600*.PN 6310-CREDIT-TO-ACCOUNT:  ABONA EL IMPORTE A LA CUENTA       *
061700*    DESTINO Y REESCRIBE SU REGISTRO EN CTACCTS.                 *
061800******************************************************************
061900 6310-CREDIT-TO-ACCOUNT.
062000*
062100     MOVE WS-TO-ACCT-ID        TO WS-XF-ACCT-REL-KEY
062200     READ XF-ACCOUNTS
062300        INVALID KEY
062400           MOVE CA-99          TO E200-COD-RETURN
062500           MOVE 'UNEXPECTED ERROR RE-READING DESTINATION ACCOUNT'
062600                               TO E200-DES-ERROR
062700           PERFORM 9000-FINAL
062800     END-READ
062900*
063000     ADD E200-REQ-AMOUNT       TO CT100-ACCT-AVAIL-AMT
063100     MOVE WS-STAMP-ISO         TO CT100-ACCT-MODIFIED-ON
063200     REWRITE CTVC0100
063300        INVALID KEY
063400           MOVE CA-99          TO E200-COD-RETURN
063500           MOVE 'UNEXPECTED ERROR REWRITING DESTINATION ACCOUNT'
063600                               TO E200-DES-ERROR
063700           PERFORM 9000-FINAL
063800     END-REWRITE
063900*
064000     PERFORM 6900-BUILD-RESP-FROM-DEBIT-LEG
064100     .
064200*
064300******************************************************************
064400*.PN 6900-BUILD-RESP-FROM-DEBIT-LEG:  LA RESPUESTA DE UN         *
064500*    TRASPASO APLICADO ES SIEMPRE LA PIERNA DEBIT RECIEN         *
064600*    CREADA (YA ESTA EN EL AREA XFVC0100 DEL FD XF-LEDGER).      *
064700******************************************************************
064800 6900-BUILD-RESP-FROM-DEBIT-LEG.
064900*
065000     MOVE WS-NEW-XFER-ID         TO E200R-XFER-ID
065100     MOVE E200-REQ-FROM-ACCT-ID  TO E200R-XFER-ACCOUNT-ID
065200     MOVE E200-REQ-TO-ACCT-ID    TO E200R-XFER-BENEF-ACCT-ID
065300     MOVE CA-TYPE-DEBIT          TO E200R-XFER-TYPE
065400     MOVE E200-REQ-AMOUNT        TO E200R-XFER-AMOUNT
065500     MOVE E200-REQ-IDEM-KEY      TO E200R-XFER-IDEM-KEY
065600     MOVE WS-STAMP-ISO           TO E200R-XFER-CREATED-ON
065700     MOVE WS-STAMP-ISO           TO E200R-XFER-MODIFIED-ON
065800     .
065900*
066000******************************************************************
066100*.PN 6920-BUILD-RESP-ONE-FROM-TABLE:  COPIA EL RENGLON DE LA     *
066200*    TABLA APUNTADO POR XF-TAB-IX HACIA LA RESPUESTA UNITARIA.   *
066300******************************************************************
066400 6920-BUILD-RESP-ONE-FROM-TABLE.
066500*
066600     MOVE XF-TAB-XFER-ID(XF-TAB-IX)        TO E200R-XFER-ID
066700     MOVE XF-TAB-ACCOUNT-ID(XF-TAB-IX)     TO
066800                                       E200R-XFER-ACCOUNT-ID
066900     MOVE XF-TAB-BENEF-ACCT-ID(XF-TAB-IX)  TO
067000             E200R-XFER-BENEF-ACCT-ID
067100     MOVE XF-TAB-TYPE(XF-TAB-IX)           TO E200R-XFER-TYPE
067200     MOVE XF-TAB-AMOUNT(XF-TAB-IX)         TO E200R-XFER-AMOUNT
067300     MOVE XF-TAB-IDEM-KEY(XF-TAB-IX)       TO E200R-XFER-IDEM-KEY
067400     MOVE XF-TAB-CREATED-ON(XF-TAB-IX)     TO
067500                                       E200R-XFER-CREATED-ON
067600     MOVE XF-TAB-MODIFIED-ON(XF-TAB-IX)    TO
067700                                           E200R-XFER-MODIFIED-ON
067800     .
067900*
068000******************************************************************
068100*.PN 2200-LIST-BY-ACCOUNT:  PIERNAS DE UNA CUENTA, MAS RECIENTE  *
068200*    PRIMERO (LA TABLA YA ESTA EN ORDEN CRONOLOGICO ASCENDENTE,  *
068300*    POR LO QUE SE RECORRE DE ATRAS HACIA ADELANTE).             *
068400******************************************************************
068500 2200-LIST-BY-ACCOUNT.
068600*
068700     MOVE ZERO                TO E200-RESP-COUNT
068800     IF XF-TAB-COUNT > ZERO
068900        PERFORM 6610-COLLECT-IF-MATCH-ACCT
069000           VARYING XF-TAB-IX FROM XF-TAB-COUNT BY -1
069100           UNTIL XF-TAB-IX < 1
069200     END-IF
069300*
069400     MOVE CA-00                TO E200-COD-RETURN
069500     .
069600*
069700******************************************************************
069800*.PN 6610-COLLECT-IF-MATCH-ACCT.                                 *
069900******************************************************************
070000 6610-COLLECT-IF-MATCH-ACCT.
070100*
070200     IF XF-TAB-ACCOUNT-ID(XF-TAB-IX) = E200-REQ-ACCT-ID
070300        ADD 1 TO E200-RESP-COUNT
070400        MOVE XF-TAB-XFER-ID(XF-TAB-IX)       TO
070500                E200L-XFER-ID(E200-RESP-COUNT)
070600        MOVE XF-TAB-ACCOUNT-ID(XF-TAB-IX)    TO
070700                E200L-XFER-ACCOUNT-ID(E200-RESP-COUNT)
070800        MOVE XF-TAB-BENEF-ACCT-ID(XF-TAB-IX) TO
070900                E200L-XFER-BENEF-ACCT-ID(E200-RESP-COUNT)
071000        MOVE XF-TAB-TYPE(XF-TAB-IX)          TO
071100                E200L-XFER-TYPE(E200-RESP-COUNT)
071200        MOVE XF-TAB-AMOUNT(XF-TAB-IX)        TO
071300                E200L-XFER-AMOUNT(E200-RESP-COUNT)
071400        MOVE XF-TAB-IDEM-KEY(XF-TAB-IX)      TO
071500                E200L-XFER-IDEM-KEY(E200-RESP-COUNT)
071600        MOVE XF-TAB-CREATED-ON(XF-TAB-IX)    TO
071700                E200L-XFER-CREATED-ON(E200-RESP-COUNT)
071800        MOVE XF-TAB-MODIFIED-ON(XF-TAB-IX)   TO
071900                E200L-XFER-MODIFIED-ON(E200-RESP-COUNT)
072000     END-IF
072100     .
072200*
072300******************************************************************
072400*.PN 2300-LIST-ALL:  CONSULTA DE TODA LA BITACORA (SIN ORDEN     *
072500*    ESPECIFICO, TAL COMO ESTA EN LA TABLA).                     *
072600******************************************************************
072700 2300-LIST-ALL.
072800*
072900     MOVE XF-TAB-COUNT         TO E200-RESP-COUNT
073000     PERFORM 6620-COPY-TABLE-ENTRY-TO-RESP
073100        VARYING XF-TAB-IX FROM 1 BY 1
073200        UNTIL XF-TAB-IX > XF-TAB-COUNT
073300*
073400     MOVE CA-00                TO E200-COD-RETURN
073500     .
073600*
073700******************************************************************
073800*.PN 6620-COPY-TABLE-ENTRY-TO-RESP.                              *
073900******************************************************************
074000 6620-COPY-TABLE-ENTRY-TO-RESP.
074100*
074200     MOVE XF-TAB-XFER-ID(XF-TAB-IX)        TO
074300                                 E200L-XFER-ID(XF-TAB-IX)
074400     MOVE XF-TAB-ACCOUNT-ID(XF-TAB-IX)     TO
074500                                 E200L-XFER-ACCOUNT-ID(XF-TAB-IX)
074600     MOVE XF-TAB-BENEF-ACCT-ID(XF-TAB-IX)  TO
074700                            E200L-XFER-BENEF-ACCT-ID(XF-TAB-IX)
074800     MOVE XF-TAB-TYPE(XF-TAB-IX)           TO
074900                                 E200L-XFER-TYPE(XF-TAB-IX)
075000     MOVE XF-TAB-AMOUNT(XF-TAB-IX)         TO
075100                                 E200L-XFER-AMOUNT(XF-TAB-IX)
075200     MOVE XF-TAB-IDEM-KEY(XF-TAB-IX)       TO
075300                                 E200L-XFER-IDEM-KEY(XF-TAB-IX)
075400     MOVE XF-TAB-CREATED-ON(XF-TAB-IX)     TO
075500                                 E200L-XFER-CREATED-ON(XF-TAB-IX)
075600     MOVE XF-TAB-MODIFIED-ON(XF-TAB-IX)    TO
075700                                 E200L-XFER-MODIFIED-ON(XF-TAB-IX)
075800     .
075900*
076000******************************************************************
076100*.PN 2400-GET-BY-ID:  CONSULTA DE UNA PIERNA POR FOLIO, POR      *
076200*    BUSQUEDA BINARIA (LA TABLA ESTA EN ORDEN ASCENDENTE DE      *
076300*    FOLIO, YA QUE LOS FOLIOS SE ASIGNAN DE FORMA MONOTONA).     *
076400******************************************************************
076500 2400-GET-BY-ID.
076600*
076700     MOVE 'N' TO E200-RESP-FOUND-SW
076800*
076900     IF XF-TAB-COUNT > ZERO
077000        SET XF-TAB-SIX TO 1
077100        SEARCH ALL XF-TAB-ENTRY
077200           AT END
077300              MOVE 'N' TO E200-RESP-FOUND-SW
077400           WHEN XF-TAB-XFER-ID(XF-TAB-SIX) = E200-REQ-XFER-ID
077500              MOVE 'Y' TO E200-RESP-FOUND-SW
077600              MOVE XF-TAB-SIX TO XF-TAB-IX
077700              PERFORM 6920-BUILD-RESP-ONE-FROM-TABLE
077800        END-SEARCH
077900     END-IF
078000*
078100     MOVE CA-00                TO E200-COD-RETURN
078200     .
078300*
078400******************************************************************
078500*.PN 9000-FINAL:  CIERRA ARCHIVOS Y REGRESA AL INVOCADOR.        *
078600******************************************************************
078700 9000-FINAL.
078800*
078900     MOVE WS-XF-NEXT-ID TO XF900-NEXT-XFER-ID
079000*
079100     IF WS-XF-CTL-FILE-STATUS = '00'
079200        REWRITE XFVC0900
079300     END-IF
079400*
079500     IF WS-XF-LEDGER-FILE-STATUS = '00'
079600        CLOSE XF-LEDGER
079700     END-IF
079800*
079900     CLOSE XF-CONTROL
080000     CLOSE XF-ACCOUNTS
080100*
080200     GOBACK.
080300*
080400******************************************************************
080500***************            FIN PROGRAMA             **************
080600******************************************************************
