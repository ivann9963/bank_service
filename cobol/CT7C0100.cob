000100* CT7C0100: SERVICIO DE CUENTAS - ALTA SENCILLA, ALTA MASIVA,    *
000200*           MODIFICACION, CONGELAMIENTO/DESCONGELAMIENTO, BAJA   *
000300*           Y CONSULTAS DEL MAESTRO DE CUENTAS (CTACCTS)         *
000400******************************************************************
000500*                  IDENTIFICATION DIVISION                       *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*
000900 PROGRAM-ID.    CT7C0100.
001000*
001100 AUTHOR.        RSC(BAZCT01).
001200*
001300 INSTALLATION.  BANCO - DIRECCION DE SISTEMAS - BANCA CENTRAL.
001400*
001500 DATE-WRITTEN.  1985-06-03.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.
002000*
002100******************************************************************
002200*                     MODIFICATIONS LOG                          *
002300******************************************************************
002400*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002500*     ---------- ------- -------- ------------------------------ *
002600*     CT00001    RSC     85-06-03 VERSION INICIAL: ALTA SENCILLA *
002700*                                 Y CONSULTA DE CUENTAS          *
002800*     CT00002    EMZ     87-11-20 SE AGREGA CONTROL DE ESTATUS   *
002900*                                 ACTIVE/FROZEN (CONGELAMIENTO Y *
003000*                                 DESCONGELAMIENTO)              *
003100*     CT00003    LGAMA   90-04-12 SE MIGRA MAESTRO DE CUENTAS A  *
003200*                                 ARCHIVO RELATIVO CTACCTS CON   *
003300*                                 CONTROL DE FOLIO CTVC0900      *
003400*     CT00004    JASL    94-09-08 SE AGREGA OPCION DE ALTA       *
003500*                                 MASIVA DE CUENTAS (TODO O NADA)*
003600*     CT00005    AAG     98-11-30 AJUSTE DE SIGLO EN TIMESTAMPS  *
003700*                                 ISO-8601 DE ALTA/MODIFICACION  *
003800*                                 (Y2K)                          *
003900*     CT00006    ACRUZ   01-07-16 SE UNIFICA DESPACHO DE TODAS   *
004000*                                 LAS OPERACIONES CONTRA UNA     *
004100*                                 SOLA COMMAREA (CTEC0100)       *
004200*     CT00007    RSC     05-03-02 SE AMPLIA ACCT-IBAN A X(34)    *
004300*                                 PARA IBAN DE HASTA 34 POSIC.   *
004400*     CT00008    VCORTESM 09-09-14 SE AGREGA VALIDACION DE       *
004500*                                 FORMATO DE IBAN (PAIS+DC+BBAN) *
004600*     CT00009    JUGJ    15-08-30 SE AMPLIA TABLA DE ALTA MASIVA *
004700*                                 DE 50 A 100 SOLICITUDES        *
004800*     CT00010    RSC     21-02-18 SE UNIFICA VALIDACION DE       *
004900*                                 DUPLICADOS DE ALTA SENCILLA Y  *
005000*                                 MASIVA CONTRA UNA SOLA RUTINA  *
005100*     CT00011    AGG     24-05-14 SE CORRIGE ORDEN DE VALIDACION *
005200*                                 (NOMBRE DUPLICADO ANTES QUE    *
005300*                                 IBAN DUPLICADO, POR SOLICITUD  *
005400*                                 DE AUDITORIA)                  *
005500******************************************************************
005600******************************************************************
005700*                     ENVIRONMENT DIVISION                       *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SOURCE-COMPUTER. IBM-4381.
006400*
006500 OBJECT-COMPUTER. IBM-4381.
006600*
006700 SPECIAL-NAMES.
006800*
006900     C01 IS TOP-OF-FORM
007000     CLASS WS-ALPHA-UPPER-CLASS IS "A" THRU "Z"
007100     UPSI-0 IS WS-UPSI-TRACE-SWITCH.
007200*
007300 INPUT-OUTPUT SECTION.
007400*
007500 FILE-CONTROL.
007600*
007700*CT00003 - INI                                                     CT00003
007800     SELECT CT-ACCOUNTS   ASSIGN TO "CTACCTS"                      CT00003
007900            ORGANIZATION IS RELATIVE                               CT00003
008000            ACCESS MODE  IS DYNAMIC                                CT00003
008100            RELATIVE KEY IS WS-CT-REL-KEY                          CT00003
008200            FILE STATUS  IS WS-CT-FILE-STATUS.                     CT00003
008300*                                                                  CT00003
008400     SELECT CT-CONTROL    ASSIGN TO "CTCTL01"                      CT00003
008500            ORGANIZATION IS SEQUENTIAL                             CT00003
008600            ACCESS MODE  IS SEQUENTIAL                             CT00003
008700            FILE STATUS  IS WS-CTL-FILE-STATUS.                    CT00003
008800*CT00003 - FIN                                                     CT00003
008900*
009000******************************************************************
009100*                       DATA DIVISION                            *
009200******************************************************************
009300 DATA DIVISION.
009400*
009500******************************************************************
009600*                       FILE SECTION                             *
009700******************************************************************
009800 FILE SECTION.
009900*
010000 FD  CT-ACCOUNTS
010100     LABEL RECORDS ARE STANDARD.
010200*
010300     COPY CTVC0100.
010400*
010500 FD  CT-CONTROL
010600     LABEL RECORDS ARE STANDARD.
010700*
010800     COPY CTVC0900.
010900*
011000******************************************************************
011100*                  WORKING-STORAGE SECTION                       *
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400*
011500 01  CT-CONSTANTES.
011600     05  CA-00                    PIC X(02)   VALUE '00'.
011700     05  CA-10                    PIC X(02)   VALUE '10'.
011800     05  CA-20                    PIC X(02)   VALUE '20'.
011900     05  CA-30                    PIC X(02)   VALUE '30'.
012000     05  CA-99                    PIC X(02)   VALUE '99'.
012100     05  CA-STATUS-ACTIVE         PIC X(10)   VALUE 'ACTIVE'.
012200     05  CA-STATUS-FROZEN         PIC X(10)   VALUE 'FROZEN'.
012300*
012400 01  CT-SWITCHES.
012500     05  WS-CT-EOF-SW             PIC X(01)   VALUE 'N'.
012600         88  WS-CT-EOF-YES                    VALUE 'Y'.
012700         88  WS-CT-EOF-NO                     VALUE 'N'.
012800     05  WS-DUP-NAME-SW           PIC X(01)   VALUE 'N'.
012900         88  WS-DUP-NAME-YES                  VALUE 'Y'.
013000     05  WS-DUP-IBAN-SW           PIC X(01)   VALUE 'N'.
013100         88  WS-DUP-IBAN-YES                  VALUE 'Y'.
013200     05  WS-IBAN-VALID-SW         PIC X(01)   VALUE 'Y'.
013300         88  WS-IBAN-IS-VALID                 VALUE 'Y'.
013400         88  WS-IBAN-NOT-VALID                VALUE 'N'.
013500     05  WS-IBAN-DONE-SW          PIC X(01)   VALUE 'N'.
013600         88  WS-IBAN-SCAN-DONE                VALUE 'Y'.
013700     05  WS-BATCH-ERROR-SW        PIC X(01)   VALUE 'N'.
013800         88  WS-BATCH-HAS-ERROR               VALUE 'Y'.
013900*
014000 01  WS-FILE-STATUS-AREA.
014100     05  WS-CT-FILE-STATUS        PIC X(02).
014200     05  WS-CTL-FILE-STATUS       PIC X(02).
014300*
014400 01  WS-CT-REL-KEY                PIC 9(9)    COMP-3.
014500 01  WS-CT-NEXT-ID                PIC 9(9)    COMP-3.
014600 01  WS-NEW-ACCT-ID               PIC 9(9)    COMP-3.
014700*
014800 01  WS-WORK-COUNTERS.
014900     05  CT-TAB-IX                PIC 9(5)    COMP-3.
015000     05  CT-SCAN-IX               PIC 9(5)    COMP-3.
015100     05  CT-BAT-IX                PIC 9(5)    COMP-3.
015200     05  CT-BAT-IX2               PIC 9(5)    COMP-3.
015300     05  WS-IBAN-BBAN-IX          PIC 9(3)    COMP-3.
015400     05  WS-IBAN-BBAN-NB-CNT      PIC 9(3)    COMP-3.
015500*
015600 01  WS-ID-EDIT                   PIC Z(8)9.
015700*
015800*---------------- FECHA Y HORA DE SISTEMA (STAMP ISO-8601) ------*
015900 01  WS-TIMESTAMP-AREA.
016000     05  WS-STAMP-DATE6           PIC 9(6).
016100     05  WS-STAMP-DATE6-R REDEFINES WS-STAMP-DATE6.
016200         10  WS-STAMP-YY          PIC 9(2).
016300         10  WS-STAMP-MM          PIC 9(2).
016400         10  WS-STAMP-DD          PIC 9(2).
016500     05  WS-STAMP-CENTURY         PIC X(02).
016600     05  WS-STAMP-TIME8           PIC 9(8).
016700     05  WS-STAMP-TIME8-R REDEFINES WS-STAMP-TIME8.
016800         10  WS-STAMP-HH          PIC 9(2).
016900         10  WS-STAMP-MN          PIC 9(2).
017000         10  WS-STAMP-SS          PIC 9(2).
017100         10  WS-STAMP-HS          PIC 9(2).
017200     05  WS-STAMP-ISO             PIC X(26).
017300*
017400*---------------- VALIDACION DE FORMATO DE IBAN ------------------
017500 01  WS-IBAN-WORK.
017600     05  WS-IBAN-VALUE            PIC X(34).
017700     05  WS-IBAN-PARTS REDEFINES WS-IBAN-VALUE.
017800         10  WS-IBAN-COUNTRY      PIC X(02).
017900         10  WS-IBAN-CHECK        PIC X(02).
018000         10  WS-IBAN-BBAN         PIC X(30).
018100*
018200*---------------- AREA DE TRABAJO PARA TRIM ----------------------
018300 01  WS-TRIM-WORK.
018400     05  WS-TRIM-OUT-120          PIC X(120).
018500     05  WS-TRIM-IX               PIC 9(3)    COMP-3.
018600*
018700*---------------- TABLA EN MEMORIA DEL MAESTRO DE CUENTAS --------
018800*CT00003 - INI                                                     CT00003
018900 01  CT-TABLE.                                                     CT00003
019000     05  CT-TAB-COUNT             PIC 9(5)    COMP-3 VALUE ZERO.   CT00003
019100     05  CT-TAB-ENTRY OCCURS 1 TO 3000 TIMES                       CT00003
019200             DEPENDING ON CT-TAB-COUNT                             CT00003
019300             ASCENDING KEY IS CT-TAB-ID                            CT00003
019400             INDEXED BY CT-TAB-SIX.                                CT00003
019500         10  CT-TAB-ID            PIC 9(9)    COMP-3.              CT00003
019600         10  CT-TAB-NAME          PIC X(120).                      CT00003
019700         10  CT-TAB-IBAN          PIC X(34).                       CT00003
019800         10  CT-TAB-STATUS        PIC X(10).                       CT00003
019900         10  CT-TAB-AVAIL-AMT     PIC S9(17)V99 COMP-3.            CT00003
020000         10  CT-TAB-CREATED-ON    PIC X(26).                       CT00003
020100         10  CT-TAB-MODIFIED-ON   PIC X(26).                       CT00003
020200*CT00003 - FIN                                                     CT00003
020300*
020400******************************************************************
020500*                      LINKAGE SECTION                           *
020600******************************************************************
020700 LINKAGE SECTION.
020800*
020900 01  CTEC0100.
021000     COPY CTEC0100.
021100*
021200******************************************************************
021300*                       PROCEDURE DIVISION                       *
021400******************************************************************
021500 PROCEDURE DIVISION USING CTEC0100.
021600*
021700     PERFORM 1000-INICIO
021800*
021900     PERFORM 2000-PROCESO
022000*
022100     PERFORM 9000-FINAL.
022200*
022300******************************************************************
022400*.PN 1000-INICIO.                                                *
022500******************************************************************
022600 1000-INICIO.
022700*
022800     MOVE CA-00               TO E100-COD-RETURN
022900     MOVE SPACES              TO E100-DES-ERROR
023000     MOVE 'N'                 TO E100-RESP-FOUND-SW
023100*
023200     OPEN I-O CT-ACCOUNTS
023300     IF WS-CT-FILE-STATUS NOT = '00'
023400        MOVE CA-99            TO E100-COD-RETURN
023500        STRING 'ACCOUNTS FILE OPEN ERROR: ' WS-CT-FILE-STATUS
023600               DELIMITED BY SIZE INTO E100-DES-ERROR
023700        PERFORM 9000-FINAL
023800     END-IF
023900*
024000     OPEN I-O CT-CONTROL
024100     IF WS-CTL-FILE-STATUS NOT = '00'
024200        MOVE CA-99            TO E100-COD-RETURN
024300        STRING 'CONTROL FILE OPEN ERROR: ' WS-CTL-FILE-STATUS
024400               DELIMITED BY SIZE INTO E100-DES-ERROR
024500        PERFORM 9000-FINAL
024600     END-IF
024700*
024800     READ CT-CONTROL
024900        AT END MOVE 1 TO CT900-NEXT-ACCT-ID
025000     END-READ
025100     MOVE CT900-NEXT-ACCT-ID  TO WS-CT-NEXT-ID
025200*
025300     PERFORM 1100-LOAD-ACCOUNT-TABLE
025400     .
025500*
025600******************************************************************
025700*.PN 1100-LOAD-ACCOUNT-TABLE:  LEE TODO EL MAESTRO CTACCTS Y LO  *
025800*                              CARGA EN LA TABLA EN MEMORIA      *
025900******************************************************************
026000 1100-LOAD-ACCOUNT-TABLE.
026100*
026200     MOVE ZERO                TO CT-TAB-COUNT
026300     MOVE 'N'                 TO WS-CT-EOF-SW
026400     MOVE 1                   TO WS-CT-REL-KEY
026500*
026600     START CT-ACCOUNTS KEY IS GREATER THAN OR EQUAL WS-CT-REL-KEY
026700         INVALID KEY SET WS-CT-EOF-YES TO TRUE
026800     END-START
026900*
027000     PERFORM 1110-READ-NEXT-ACCOUNT UNTIL WS-CT-EOF-YES
027100     .
027200*
027300******************************************************************
027400*.PN 1110-READ-NEXT-ACCOUNT.                                     *
027500******************************************************************
027600 1110-READ-NEXT-ACCOUNT.
027700*
027800     READ CT-ACCOUNTS NEXT RECORD
027900        AT END     SET WS-CT-EOF-YES TO TRUE
028000        NOT AT END PERFORM 1120-ADD-TABLE-ENTRY
028100     END-READ
028200     .
028300*
028400******************************************************************
028500*.PN 1120-ADD-TABLE-ENTRY.                                       *
028600******************************************************************
028700 1120-ADD-TABLE-ENTRY.
028800*
028900     ADD 1 TO CT-TAB-COUNT
029000     MOVE CT100-ACCT-ID          TO CT-TAB-ID(CT-TAB-COUNT)
029100     MOVE CT100-ACCT-NAME        TO CT-TAB-NAME(CT-TAB-COUNT)
029200     MOVE CT100-ACCT-IBAN        TO CT-TAB-IBAN(CT-TAB-COUNT)
029300     MOVE CT100-ACCT-STATUS      TO CT-TAB-STATUS(CT-TAB-COUNT)
029400     MOVE CT100-ACCT-AVAIL-AMT   TO CT-TAB-AVAIL-AMT(CT-TAB-COUNT)
029500     MOVE CT100-ACCT-CREATED-ON  TO
029600             CT-TAB-CREATED-ON(CT-TAB-COUNT)
029700     MOVE CT100-ACCT-MODIFIED-ON TO
029800             CT-TAB-MODIFIED-ON(CT-TAB-COUNT)
029900     .
030000*
030100******************************************************************
030200*.PN 2000-PROCESO:  DESPACHA LA OPERACION SOLICITADA EN E100-OPT.*
030300******************************************************************
030400 2000-PROCESO.
030500*
030600     EVALUATE TRUE
030700        WHEN E100-OPT-CREATE-ONE
030800             PERFORM 2100-CREATE-ONE
030900        WHEN E100-OPT-CREATE-BATCH
031000             PERFORM 2200-CREATE-BATCH
031100        WHEN E100-OPT-UPDATE
031200             PERFORM 2300-UPDATE
031300        WHEN E100-OPT-FREEZE
031400             PERFORM 2400-FREEZE
031500        WHEN E100-OPT-UNFREEZE
031600             PERFORM 2500-UNFREEZE
031700        WHEN E100-OPT-DELETE
031800             PERFORM 2600-DELETE
031900        WHEN E100-OPT-GET-ALL
032000             PERFORM 2700-GET-ALL
032100        WHEN E100-OPT-GET-BY-ID
032200             PERFORM 2800-GET-BY-ID
032300        WHEN OTHER
032400             MOVE CA-10        TO E100-COD-RETURN
032500             MOVE 'INVALID OPTION CODE ON E100-OPTION'
032600                               TO E100-DES-ERROR
032700     END-EVALUATE
032800     .
032900*
033000******************************************************************
033100*.PN 2100-CREATE-ONE:  ALTA SENCILLA DE CUENTA.                  *
033200******************************************************************
033300 2100-CREATE-ONE.
033400*
033500     PERFORM 5100-TRIM-NAME
033600     PERFORM 5110-TRIM-IBAN
033700*
033800     IF E100-REQ-NAME = SPACES
033900        MOVE CA-10             TO E100-COD-RETURN
034000        MOVE 'NAME IS REQUIRED' TO E100-DES-ERROR
034100        PERFORM 9000-FINAL
034200     END-IF
034300*
034400     MOVE E100-REQ-IBAN        TO WS-IBAN-VALUE
034500     PERFORM 5300-VALIDATE-IBAN-FORMAT
034600     IF WS-IBAN-NOT-VALID
034700        MOVE CA-10             TO E100-COD-RETURN
034800        MOVE 'IBAN DOES NOT MATCH REQUIRED FORMAT'
034900                               TO E100-DES-ERROR
035000        PERFORM 9000-FINAL
035100     END-IF
035200*
035300     IF E100-INIT-AMT-SUPPLIED AND E100-REQ-INIT-AMT < ZERO
035400        MOVE CA-10             TO E100-COD-RETURN
035500        MOVE 'INITIAL AMOUNT MUST BE >= 0'
035600                               TO E100-DES-ERROR
035700        PERFORM 9000-FINAL
035800     END-IF
035900*
036000     PERFORM 5200-CHECK-NAME-DUP-MASTER
036100     IF WS-DUP-NAME-YES
036200        MOVE CA-30             TO E100-COD-RETURN
036300        STRING 'ACCOUNT WITH NAME ''' E100-REQ-NAME(1:40)
036400               '...'' ALREADY EXISTS' DELIMITED BY SIZE
036500               INTO E100-DES-ERROR
036600        PERFORM 9000-FINAL
036700     END-IF
036800*
036900     PERFORM 5210-CHECK-IBAN-DUP-MASTER
037000     IF WS-DUP-IBAN-YES
037100        MOVE CA-30             TO E100-COD-RETURN
037200        STRING 'ACCOUNT WITH IBAN ''' E100-REQ-IBAN
037300               ''' ALREADY EXISTS' DELIMITED BY SIZE
037400               INTO E100-DES-ERROR
037500        PERFORM 9000-FINAL
037600     END-IF
037700*
037800     PERFORM 6100-NEXT-ACCT-ID
037900     MOVE WS-NEW-ACCT-ID       TO CT100-ACCT-ID
038000     MOVE E100-REQ-NAME        TO CT100-ACCT-NAME
038100     MOVE E100-REQ-IBAN        TO CT100-ACCT-IBAN
038200     MOVE CA-STATUS-ACTIVE     TO CT100-ACCT-STATUS
038300     IF E100-INIT-AMT-SUPPLIED
038400        MOVE E100-REQ-INIT-AMT TO CT100-ACCT-AVAIL-AMT
038500     ELSE
038600        MOVE ZERO              TO CT100-ACCT-AVAIL-AMT
038700     END-IF
038800     PERFORM 6000-BUILD-TIMESTAMP
038900     MOVE WS-STAMP-ISO         TO CT100-ACCT-CREATED-ON
039000     MOVE WS-STAMP-ISO         TO CT100-ACCT-MODIFIED-ON
039100*
039200     MOVE WS-NEW-ACCT-ID       TO WS-CT-REL-KEY
039300     WRITE CTVC0100
039400        INVALID KEY
039500           MOVE CA-99          TO E100-COD-RETURN
039600           MOVE 'UNEXPECTED ERROR WRITING ACCOUNT RECORD'
039700                               TO E100-DES-ERROR
039800           PERFORM 9000-FINAL
039900     END-WRITE
040000     PERFORM 1120-ADD-TABLE-ENTRY
040100*
040200     PERFORM 6900-BUILD-RESP-ONE
040300     MOVE CA-00                TO E100-COD-RETURN
040400     .
040500*
040600******************************************************************
040700*.PN 2200-CREATE-BATCH:  ALTA MASIVA DE CUENTAS (TODO O NADA).   *
040800******************************************************************
040900 2200-CREATE-BATCH.
041000*
041100     IF E100-REQ-BATCH-COUNT = ZERO
041200        MOVE CA-10             TO E100-COD-RETURN
041300        MOVE 'NO ACCOUNTS PROVIDED' TO E100-DES-ERROR
041400        PERFORM 9000-FINAL
041500     END-IF
041600*
041700     MOVE 'N'                  TO WS-BATCH-ERROR-SW
041800     PERFORM 5400-VALIDATE-BATCH-ITEM
041900        VARYING CT-BAT-IX FROM 1 BY 1
042000        UNTIL CT-BAT-IX > E100-REQ-BATCH-COUNT
042100*
042200     PERFORM 5450-VALIDATE-BATCH-VS-MASTER
042300        VARYING CT-BAT-IX FROM 1 BY 1
042400        UNTIL CT-BAT-IX > E100-REQ-BATCH-COUNT
042500*
042600     MOVE ZERO                 TO E100-RESP-COUNT
042700     PERFORM 5500-WRITE-BATCH-ITEM
042800        VARYING CT-BAT-IX FROM 1 BY 1
042900        UNTIL CT-BAT-IX > E100-REQ-BATCH-COUNT
043000*
043100     MOVE CA-00                TO E100-COD-RETURN
043200     .
043300*
043400******************************************************************
043500*.PN 5400-VALIDATE-BATCH-ITEM:  VALIDACIONES DE FORMATO Y        *
043600*    DUPLICADOS DENTRO DEL PROPIO LOTE, DE FORMA ANTICIPADA.     *
043700******************************************************************
043800 5400-VALIDATE-BATCH-ITEM.
043900*
044000     IF E100-BAT-NAME(CT-BAT-IX) = SPACES
044100        MOVE CA-10             TO E100-COD-RETURN
044200        MOVE 'NAME IS REQUIRED FOR ALL ACCOUNTS'
044300                               TO E100-DES-ERROR
044400        PERFORM 9000-FINAL
044500     END-IF
044600*
044700     IF E100-BAT-IBAN(CT-BAT-IX) = SPACES
044800        MOVE CA-10             TO E100-COD-RETURN
044900        MOVE 'IBAN IS REQUIRED FOR ALL ACCOUNTS'
045000                               TO E100-DES-ERROR
045100        PERFORM 9000-FINAL
045200     END-IF
045300*
045400     IF E100-BAT-INIT-AMT-SW(CT-BAT-IX) = 'Y'
045500        AND E100-BAT-INIT-AMT(CT-BAT-IX) < ZERO
045600        MOVE CA-10             TO E100-COD-RETURN
045700        MOVE 'INITIAL AMOUNT MUST BE >= 0 FOR AN ACCOUNT'
045800                               TO E100-DES-ERROR
045900        PERFORM 9000-FINAL
046000     END-IF
046100*
046200     MOVE CT-BAT-IX            TO CT-BAT-IX2
046300     ADD 1 TO CT-BAT-IX2
046400     PERFORM 5410-CHECK-BATCH-INTERNAL-DUP
046500        VARYING CT-BAT-IX2 FROM CT-BAT-IX2 BY 1
046600        UNTIL CT-BAT-IX2 > E100-REQ-BATCH-COUNT
046700     .
046800*
046900******************************************************************
047000*.PN 5410-CHECK-BATCH-INTERNAL-DUP.                              *
047100******************************************************************
047200 5410-CHECK-BATCH-INTERNAL-DUP.
047300*
047400     IF E100-BAT-NAME(CT-BAT-IX) = E100-BAT-NAME(CT-BAT-IX2)
047500        MOVE CA-30             TO E100-COD-RETURN
047600        MOVE 'DUPLICATE ACCOUNT NAME IN REQUEST'
047700                               TO E100-DES-ERROR
047800        PERFORM 9000-FINAL
047900     END-IF
048000*
048100     IF E100-BAT-IBAN(CT-BAT-IX) = E100-BAT-IBAN(CT-BAT-IX2)
048200        MOVE CA-30             TO E100-COD-RETURN
048300        MOVE 'DUPLICATE IBAN IN REQUEST'
048400                               TO E100-DES-ERROR
048500        PERFORM 9000-FINAL
048600     END-IF
048700     .
048800*
048900******************************************************************
049000*.PN 5450-VALIDATE-BATCH-VS-MASTER:  CADA NOMBRE/IBAN DISTINTO   *
049100*    DEL LOTE SE VALIDA CONTRA EL MAESTRO YA EXISTENTE.          *
049200******************************************************************
049300 5450-VALIDATE-BATCH-VS-MASTER.
049400*
049500     MOVE E100-BAT-NAME(CT-BAT-IX)   TO WS-TRIM-OUT-120
049600     MOVE ZERO TO CT-SCAN-IX
049700     PERFORM 5200-CHECK-NAME-DUP-BATCH-ITEM
049800     IF WS-DUP-NAME-YES
049900        MOVE CA-30             TO E100-COD-RETURN
050000        MOVE 'ACCOUNT WITH NAME ALREADY EXISTS'
050100                               TO E100-DES-ERROR
050200        PERFORM 9000-FINAL
050300     END-IF
050400*
050500     PERFORM 5220-CHECK-IBAN-DUP-BATCH-ITEM
050600     IF WS-DUP-IBAN-YES
050700        MOVE CA-30             TO E100-COD-RETURN
050800        MOVE 'ACCOUNT WITH IBAN ALREADY EXISTS'
050900                               TO E100-DES-ERROR
051000        PERFORM 9000-FINAL
051100     END-IF
051200     .
051300*
051400******************************************************************
051500*.PN 5500-WRITE-BATCH-ITEM:  ESCRIBE CADA CUENTA DEL LOTE YA     *
051600*    VALIDADO EN SU TOTALIDAD.                                   *
051700******************************************************************
051800 5500-WRITE-BATCH-ITEM.
051900*
052000     PERFORM 6100-NEXT-ACCT-ID
052100     MOVE WS-NEW-ACCT-ID             TO CT100-ACCT-ID
052200     MOVE E100-BAT-NAME(CT-BAT-IX)   TO CT100-ACCT-NAME
052300     MOVE E100-BAT-IBAN(CT-BAT-IX)   TO CT100-ACCT-IBAN
052400     MOVE CA-STATUS-ACTIVE           TO CT100-ACCT-STATUS
052500     IF E100-BAT-INIT-AMT-SW(CT-BAT-IX) = 'Y'
052600        MOVE E100-BAT-INIT-AMT(CT-BAT-IX) TO CT100-ACCT-AVAIL-AMT
052700     ELSE
052800        MOVE ZERO                    TO CT100-ACCT-AVAIL-AMT
052900     END-IF
053000     PERFORM 6000-BUILD-TIMESTAMP
053100     MOVE WS-STAMP-ISO               TO CT100-ACCT-CREATED-ON
053200     MOVE WS-STAMP-ISO               TO CT100-ACCT-MODIFIED-ON
053300*
053400     MOVE WS-NEW-ACCT-ID             TO WS-CT-REL-KEY
053500     WRITE CTVC0100
053600        INVALID KEY
053700           MOVE CA-99                TO E100-COD-RETURN
053800           MOVE 'UNEXPECTED ERROR WRITING ACCOUNT RECORD'
053900                                     TO E100-DES-ERROR
054000           PERFORM 9000-FINAL
054100     END-WRITE
054200     PERFORM 1120-ADD-TABLE-ENTRY
054300*
054400     ADD 1 TO E100-RESP-COUNT
054500     MOVE CT100-ACCT-ID          TO E100L-ACCT-ID(E100-RESP-COUNT)
054600     MOVE CT100-ACCT-NAME        TO
054700             E100L-ACCT-NAME(E100-RESP-COUNT)
054800     MOVE CT100-ACCT-IBAN        TO
054900             E100L-ACCT-IBAN(E100-RESP-COUNT)
055000     MOVE CT100-ACCT-STATUS      TO
055100             E100L-ACCT-STATUS(E100-RESP-COUNT)
055200     MOVE CT100-ACCT-AVAIL-AMT   TO
055300             E100L-ACCT-AVAIL-AMT(E100-RESP-COUNT)
055400     MOVE CT100-ACCT-CREATED-ON  TO
055500             E100L-ACCT-CREATED-ON(E100-RESP-COUNT)
055600     MOVE CT100-ACCT-MODIFIED-ON TO
055700             E100L-ACCT-MODIFIED-ON(E100-RESP-COUNT)
055800     .
055900*
056000******************************************************************
056100*.PN 2300-UPDATE:  MODIFICACION DE NOMBRE/IBAN/SALDO DISPONIBLE. *
056200******************************************************************
056300 2300-UPDATE.
056400*
056500     MOVE E100-REQ-ACCT-ID     TO WS-CT-REL-KEY
056600     READ CT-ACCOUNTS
056700        INVALID KEY
056800           MOVE CA-20          TO E100-COD-RETURN
056900           MOVE 'ACCOUNT NOT FOUND'
057000                               TO E100-DES-ERROR
057100           PERFORM 9000-FINAL
057200     END-READ
057300*
057400     IF E100-REQ-NAME NOT = CT100-ACCT-NAME
057500        PERFORM 5200-CHECK-NAME-DUP-MASTER
057600        IF WS-DUP-NAME-YES
057700           MOVE CA-30          TO E100-COD-RETURN
057800           MOVE 'ACCOUNT WITH NAME ALREADY EXISTS'
057900                               TO E100-DES-ERROR
058000           PERFORM 9000-FINAL
058100        END-IF
058200     END-IF
058300*
058400     IF E100-REQ-IBAN NOT = CT100-ACCT-IBAN
058500        PERFORM 5210-CHECK-IBAN-DUP-MASTER
058600        IF WS-DUP-IBAN-YES
058700           MOVE CA-30          TO E100-COD-RETURN
058800           MOVE 'ACCOUNT WITH IBAN ALREADY EXISTS'
058900                               TO E100-DES-ERROR
059000           PERFORM 9000-FINAL
059100        END-IF
059200     END-IF
059300*
059400     MOVE E100-REQ-NAME        TO CT100-ACCT-NAME
059500     MOVE E100-REQ-IBAN        TO CT100-ACCT-IBAN
059600     MOVE E100-REQ-INIT-AMT    TO CT100-ACCT-AVAIL-AMT
059700     PERFORM 6000-BUILD-TIMESTAMP
059800     MOVE WS-STAMP-ISO         TO CT100-ACCT-MODIFIED-ON
059900*
060000     REWRITE CTVC0100
060100        INVALID KEY
060200           MOVE CA-99          TO E100-COD-RETURN
060300           MOVE 'UNEXPECTED ERROR REWRITING ACCOUNT RECORD'
060400                               TO E100-DES-ERROR
060500           PERFORM 9000-FINAL
060600     END-REWRITE
060700*
060800     PERFORM 6900-BUILD-RESP-ONE
060900     MOVE CA-00                TO E100-COD-RETURN
061000     .
061100*
061200******************************************************************
061300*.PN 2400-FREEZE:  CONGELA LA CUENTA (ACCT-STATUS = FROZEN).     *
061400******************************************************************
061500 2400-FREEZE.
061600*
061700     MOVE E100-REQ-ACCT-ID     TO WS-CT-REL-KEY
061800     READ CT-ACCOUNTS
061900        INVALID KEY
062000           MOVE CA-20          TO E100-COD-RETURN
062100           MOVE 'ACCOUNT NOT FOUND'
062200                               TO E100-DES-ERROR
062300           PERFORM 9000-FINAL
062400     END-READ
062500*
062600     MOVE CA-STATUS-FROZEN     TO CT100-ACCT-STATUS
062700     PERFORM 6000-BUILD-TIMESTAMP
062800     MOVE WS-STAMP-ISO         TO CT100-ACCT-MODIFIED-ON
062900     REWRITE CTVC0100
063000        INVALID KEY
063100           MOVE CA-99          TO E100-COD-RETURN
063200           MOVE 'UNEXPECTED ERROR REWRITING ACCOUNT RECORD'
063300                               TO E100-DES-ERROR
063400           PERFORM 9000-FINAL
063500     END-REWRITE
063600*
063700     PERFORM 6900-BUILD-RESP-ONE
063800     MOVE CA-00                TO E100-COD-RETURN
063900     .
064000*
064100******************************************************************
064200*.PN 2500-UNFREEZE:  DESCONGELA LA CUENTA (ACCT-STATUS = ACTIVE).*
064300******************************************************************
064400 2500-UNFREEZE.
064500*
064600     MOVE E100-REQ-ACCT-ID     TO WS-CT-REL-KEY
064700     READ CT-ACCOUNTS
064800        INVALID KEY
064900           MOVE CA-20          TO E100-COD-RETURN
065000           MOVE 'ACCOUNT NOT FOUND'
065100                               TO E100-DES-ERROR
065200           PERFORM 9000-FINAL
065300     END-READ
065400*
065500     MOVE CA-STATUS-ACTIVE     TO CT100-ACCT-STATUS
065600     PERFORM 6000-BUILD-TIMESTAMP
065700     MOVE WS-STAMP-ISO         TO CT100-ACCT-MODIFIED-ON
065800     REWRITE CTVC0100
065900        INVALID KEY
066000           MOVE CA-99          TO E100-COD-RETURN
066100           MOVE 'UNEXPECTED ERROR REWRITING ACCOUNT RECORD'
066200                               TO E100-DES-ERROR
066300           PERFORM 9000-FINAL
066400     END-REWRITE
066500*
066600     PERFORM 6900-BUILD-RESP-ONE
066700     MOVE CA-00                TO E100-COD-RETURN
066800     .
066900*
067000******************************************************************
067100*.PN 2600-DELETE:  BAJA DEFINITIVA DE LA CUENTA.                 *
067200******************************************************************
067300 2600-DELETE.
067400*
067500     MOVE E100-REQ-ACCT-ID     TO WS-CT-REL-KEY
067600     DELETE CT-ACCOUNTS
067700        INVALID KEY
067800           MOVE CA-20          TO E100-COD-RETURN
067900           MOVE 'ACCOUNT NOT FOUND'
068000                               TO E100-DES-ERROR
068100           PERFORM 9000-FINAL
068200     END-DELETE
068300*
068400     MOVE CA-00                TO E100-COD-RETURN
068500     .
068600*
068700******************************************************************
068800*.PN 2700-GET-ALL:  CONSULTA DE TODAS LAS CUENTAS (SIN TOTALES). *
068900******************************************************************
069000 2700-GET-ALL.
069100*
069200     MOVE CT-TAB-COUNT         TO E100-RESP-COUNT
069300     PERFORM 6600-COPY-TABLE-ENTRY-TO-RESP
069400        VARYING CT-TAB-IX FROM 1 BY 1
069500        UNTIL CT-TAB-IX > CT-TAB-COUNT
069600*
069700     MOVE CA-00                TO E100-COD-RETURN
069800     .
069900*
070000******************************************************************
070100*.PN 6600-COPY-TABLE-ENTRY-TO-RESP.                              *
070200******************************************************************
070300 6600-COPY-TABLE-ENTRY-TO-RESP.
070400*
070500     MOVE CT-TAB-ID(CT-TAB-IX)          TO
070600             E100L-ACCT-ID(CT-TAB-IX)
070700     MOVE CT-TAB-NAME(CT-TAB-IX)        TO
070800             E100L-ACCT-NAME(CT-TAB-IX)
070900     MOVE CT-TAB-IBAN(CT-TAB-IX)        TO
071000             E100L-ACCT-IBAN(CT-TAB-IX)
071100     MOVE CT-TAB-STATUS(CT-TAB-IX)      TO
071200             E100L-ACCT-STATUS(CT-TAB-IX)
071300     MOVE CT-TAB-AVAIL-AMT(CT-TAB-IX)   TO
071400             E100L-ACCT-AVAIL-AMT(CT-TAB-IX)
071500     MOVE CT-TAB-CREATED-ON(CT-TAB-IX)  TO
071600             E100L-ACCT-CREATED-ON(CT-TAB-IX)
071700     MOVE CT-TAB-MODIFIED-ON(CT-TAB-IX) TO
071800             E100L-ACCT-MODIFIED-ON(CT-TAB-IX)
071900     .
072000*
072100******************************************************************
072200*.PN 2800-GET-BY-ID:  CONSULTA DE UNA CUENTA POR FOLIO.  UNA     *
072300*    CUENTA NO ENCONTRADA ES UN RESULTADO VALIDO, NO UN ERROR.   *
072400******************************************************************
072500 2800-GET-BY-ID.
072600*
072700     MOVE E100-REQ-ACCT-ID     TO WS-CT-REL-KEY
072800     READ CT-ACCOUNTS
072900        INVALID KEY
073000           MOVE 'N'            TO E100-RESP-FOUND-SW
073100        NOT INVALID KEY
073200           MOVE 'Y'            TO E100-RESP-FOUND-SW
073300           PERFORM 6900-BUILD-RESP-ONE
073400     END-READ
073500*
073600     MOVE CA-00                TO E100-COD-RETURN
073700     .
073800*
073900******************************************************************
074000*.PN 5100-TRIM-NAME:  QUITA ESPACIOS A LA IZQUIERDA DEL NOMBRE.  *
074100******************************************************************
074200 5100-TRIM-NAME.
074300*
074400     PERFORM 5101-SCAN-NAME
074500        VARYING WS-TRIM-IX FROM 1 BY 1
074600        UNTIL WS-TRIM-IX > 120
074700           OR E100-REQ-NAME(WS-TRIM-IX:1) NOT = SPACE
074800     IF WS-TRIM-IX <= 120
074900        MOVE E100-REQ-NAME(WS-TRIM-IX:) TO WS-TRIM-OUT-120
075000        MOVE WS-TRIM-OUT-120  TO E100-REQ-NAME
075100     END-IF
075200     .
075300*
075400******************************************************************
075500*.PN 5101-SCAN-NAME.                                             *
075600******************************************************************
075700 5101-SCAN-NAME.
075800*
075900     CONTINUE
076000     .
076100*
076200******************************************************************
076300*.PN 5110-TRIM-IBAN:  QUITA ESPACIOS A LA IZQUIERDA DEL IBAN.    *
076400******************************************************************
076500 5110-TRIM-IBAN.
076600*
076700     PERFORM 5111-SCAN-IBAN
076800        VARYING WS-TRIM-IX FROM 1 BY 1
076900        UNTIL WS-TRIM-IX > 34
077000           OR E100-REQ-IBAN(WS-TRIM-IX:1) NOT = SPACE
077100     IF WS-TRIM-IX <= 34
077200        MOVE E100-REQ-IBAN(WS-TRIM-IX:) TO WS-IBAN-VALUE
077300        MOVE WS-IBAN-VALUE    TO E100-REQ-IBAN
077400     END-IF
077500     .
077600*
077700******************************************************************
077800*.PN 5111-SCAN-IBAN.                                             *
077900******************************************************************
078000 5111-SCAN-IBAN.
078100*
078200     CONTINUE
078300     .
078400*
078500******************************************************************
078600*.PN 5200-CHECK-NAME-DUP-MASTER:  BUSQUEDA LINEAL DE NOMBRE      *
078700*    DUPLICADO CONTRA LA TABLA EN MEMORIA DEL MAESTRO.           *
078800******************************************************************
078900 5200-CHECK-NAME-DUP-MASTER.
079000*
079100     MOVE 'N' TO WS-DUP-NAME-SW
079200     PERFORM 5201-SCAN-NAME-ENTRY
079300        VARYING CT-SCAN-IX FROM 1 BY 1
079400        UNTIL CT-SCAN-IX > CT-TAB-COUNT OR WS-DUP-NAME-YES
079500     .
079600*
079700******************************************************************
079800*.PN 5201-SCAN-NAME-ENTRY.                                       *
079900******************************************************************
080000 5201-SCAN-NAME-ENTRY.
080100*
080200     IF CT-TAB-NAME(CT-SCAN-IX) = E100-REQ-NAME
080300        MOVE 'Y' TO WS-DUP-NAME-SW
080400     END-IF
080500     .
080600*
080700******************************************************************
080800*.PN 5200-CHECK-NAME-DUP-BATCH-ITEM: IGUAL A 5200 PERO CONTRA    *
080900*    EL NOMBRE DEL RENGLON DE LOTE APUNTADO POR CT-BAT-IX.       *
081000******************************************************************
081100 5200-CHECK-NAME-DUP-BATCH-ITEM.
081200*
081300     MOVE 'N' TO WS-DUP-NAME-SW
081400     PERFORM 5202-SCAN-NAME-ENTRY-BATCH
081500        VARYING CT-SCAN-IX FROM 1 BY 1
081600        UNTIL CT-SCAN-IX > CT-TAB-COUNT OR WS-DUP-NAME-YES
081700     .
081800*
081900******************************************************************
082000*.PN 5202-SCAN-NAME-ENTRY-BATCH.                                 *
082100******************************************************************
082200 5202-SCAN-NAME-ENTRY-BATCH.
082300*
082400     IF CT-TAB-NAME(CT-SCAN-IX) = E100-BAT-NAME(CT-BAT-IX)
082500        MOVE 'Y' TO WS-DUP-NAME-SW
082600     END-IF
082700     .
082800*
082900******************************************************************
083000*.PN 5210-CHECK-IBAN-DUP-MASTER.                                 *
083100******************************************************************
083200 5210-CHECK-IBAN-DUP-MASTER.
083300*
083400     MOVE 'N' TO WS-DUP-IBAN-SW
083500     PERFORM 5211-SCAN-IBAN-ENTRY
083600        VARYING CT-SCAN-IX FROM 1 BY 1
083700        UNTIL CT-SCAN-IX > CT-TAB-COUNT OR WS-DUP-IBAN-YES
083800     .
083900*
084000******************************************************************
084100*.PN 5211-SCAN-IBAN-ENTRY.                                       *
084200******************************************************************
084300 5211-SCAN-IBAN-ENTRY.
084400*
084500     IF CT-TAB-IBAN(CT-SCAN-IX) = E100-REQ-IBAN
084600        MOVE 'Y' TO WS-DUP-IBAN-SW
084700     END-IF
084800     .
084900*
085000******************************************************************
085100*.PN 5220-CHECK-IBAN-DUP-BATCH-ITEM.                             *
085200******************************************************************
085300 5220-CHECK-IBAN-DUP-BATCH-ITEM.
085400*
085500     MOVE 'N' TO WS-DUP-IBAN-SW
085600     PERFORM 5221-SCAN-IBAN-ENTRY-BATCH
085700        VARYING CT-SCAN-IX FROM 1 BY 1
085800        UNTIL CT-SCAN-IX > CT-TAB-COUNT OR WS-DUP-IBAN-YES
085900     .
086000*
086100******************************************************************
086200*.PN 5221-SCAN-IBAN-ENTRY-BATCH.                                 *
086300******************************************************************
086400 5221-SCAN-IBAN-ENTRY-BATCH.
086500*
086600     IF CT-TAB-IBAN(CT-SCAN-IX) = E100-BAT-IBAN(CT-BAT-IX)
086700        MOVE 'Y' TO WS-DUP-IBAN-SW
086800     END-IF
086900     .
087000*
087100******************************************************************
087200*.PN 5300-VALIDATE-IBAN-FORMAT:  2 LETRAS + 2 DIGITOS + 1 A 30   *
087300*    ALFANUMERICOS (WS-IBAN-VALUE YA DEBE ESTAR CARGADO).        *
087400******************************************************************
087500 5300-VALIDATE-IBAN-FORMAT.
087600*CT00008 - INI                                                     CT00008
087700     MOVE 'Y' TO WS-IBAN-VALID-SW                                  CT00008
087800*                                                                  CT00008
087900     IF WS-IBAN-COUNTRY IS NOT WS-ALPHA-UPPER-CLASS                CT00008
088000        MOVE 'N' TO WS-IBAN-VALID-SW                               CT00008
088100     END-IF                                                        CT00008
088200*                                                                  CT00008
088300     IF WS-IBAN-CHECK IS NOT NUMERIC                               CT00008
088400        MOVE 'N' TO WS-IBAN-VALID-SW                               CT00008
088500     END-IF                                                        CT00008
088600*                                                                  CT00008
088700     MOVE 'N'  TO WS-IBAN-DONE-SW                                  CT00008
088800     MOVE ZERO TO WS-IBAN-BBAN-NB-CNT                              CT00008
088900     PERFORM 5310-VALIDATE-BBAN-CHAR                               CT00008
089000        VARYING WS-IBAN-BBAN-IX FROM 1 BY 1                        CT00008
089100        UNTIL WS-IBAN-BBAN-IX > 30 OR WS-IBAN-SCAN-DONE            CT00008
089200*                                                                  CT00008
089300     IF WS-IBAN-BBAN-NB-CNT = ZERO                                 CT00008
089400        MOVE 'N' TO WS-IBAN-VALID-SW                               CT00008
089500     END-IF                                                        CT00008
089600*CT00008 - FIN                                                     CT00008
089700     .
089800*
089900******************************************************************
090000*.PN 5310-VALIDATE-BBAN-CHAR.                                    *
090100******************************************************************
090200 5310-VALIDATE-BBAN-CHAR.
090300*
090400     IF WS-IBAN-BBAN(WS-IBAN-BBAN-IX:1) = SPACE
090500        MOVE 'Y' TO WS-IBAN-DONE-SW
090600     ELSE
090700        ADD 1 TO WS-IBAN-BBAN-NB-CNT
090800        IF WS-IBAN-BBAN(WS-IBAN-BBAN-IX:1) IS NOT
090900           WS-ALPHA-UPPER-CLASS
091000           AND WS-IBAN-BBAN(WS-IBAN-BBAN-IX:1) IS NOT NUMERIC
091100           MOVE 'N' TO WS-IBAN-VALID-SW
091200        END-IF
091300     END-IF
091400     .
091500*
091600******************************************************************
091700*.PN 6000-BUILD-TIMESTAMP:  CONSTRUYE WS-STAMP-ISO (X26) CON LA  *
091800*    FECHA Y HORA ACTUALES DEL SISTEMA, FORMATO ISO-8601.        *
091900******************************************************************
092000 6000-BUILD-TIMESTAMP.
092100*CT00005 - INI                                                     CT00005
092200     ACCEPT WS-STAMP-DATE6 FROM DATE                               CT00005
092300     ACCEPT WS-STAMP-TIME8 FROM TIME                               CT00005
092400*                                                                  CT00005
092500     IF WS-STAMP-YY < 50                                           CT00005
092600        MOVE '20' TO WS-STAMP-CENTURY                              CT00005
092700     ELSE                                                          CT00005
092800        MOVE '19' TO WS-STAMP-CENTURY                              CT00005
092900     END-IF                                                        CT00005
093000*CT00005 - FIN                                                     CT00005
093100     STRING WS-STAMP-CENTURY   WS-STAMP-YY   '-'
093200            WS-STAMP-MM        '-'            WS-STAMP-DD
093300            'T'                WS-STAMP-HH    ':'
093400            WS-STAMP-MN        ':'            WS-STAMP-SS
093500            '.'                WS-STAMP-HS    '00'
093600            DELIMITED BY SIZE INTO WS-STAMP-ISO
093700     .
093800*
093900******************************************************************
094000*.PN 6100-NEXT-ACCT-ID:  ASIGNA EL SIGUIENTE FOLIO DE CUENTA.    *
094100******************************************************************
094200 6100-NEXT-ACCT-ID.
094300*
094400     MOVE WS-CT-NEXT-ID  TO WS-NEW-ACCT-ID
094500     ADD  1              TO WS-CT-NEXT-ID
094600     .
094700*
094800******************************************************************
094900*.PN 6900-BUILD-RESP-ONE:  COPIA EL REGISTRO DE CUENTA VIGENTE   *
095000*    EN CTVC0100 HACIA LA RESPUESTA DE UN SOLO REGISTRO.         *
095100******************************************************************
095200 6900-BUILD-RESP-ONE.
095300*
095400     MOVE CT100-ACCT-ID           TO E100R-ACCT-ID
095500     MOVE CT100-ACCT-NAME         TO E100R-ACCT-NAME
095600     MOVE CT100-ACCT-IBAN         TO E100R-ACCT-IBAN
095700     MOVE CT100-ACCT-STATUS       TO E100R-ACCT-STATUS
095800     MOVE CT100-ACCT-AVAIL-AMT    TO E100R-ACCT-AVAIL-AMT
095900     MOVE CT100-ACCT-CREATED-ON   TO E100R-ACCT-CREATED-ON
096000     MOVE CT100-ACCT-MODIFIED-ON  TO E100R-ACCT-MODIFIED-ON
096100     .
096200*
096300******************************************************************
096400*.PN 9000-FINAL:  CIERRA ARCHIVOS Y REGRESA AL INVOCADOR.        *
096500******************************************************************
096600 9000-FINAL.
096700*
096800     MOVE WS-CT-NEXT-ID TO CT900-NEXT-ACCT-ID
096900*
097000     IF WS-CTL-FILE-STATUS = '00'
097100        REWRITE CTVC0900
097200     END-IF
097300*
097400     CLOSE CT-CONTROL
097500     CLOSE CT-ACCOUNTS
097600*
097700     GOBACK.
097800*
097900******************************************************************
098000***************            FIN PROGRAMA             **************
098100******************************************************************
