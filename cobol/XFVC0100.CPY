000100* XFVC0100:  LAYOUT DE REGISTRO DE BITACORA DE TRASPASOS (XFLEDGR)
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     XF00001    RSC     18-02-21 ALTA DE COPY PARA BITACORA DE  *
000800*                                 TRASPASOS ENTRE CUENTAS        *
000900*     XF00004    AGG     14-06-23 SE AGREGA XFER-IDEMPOTENCY-KEY *
001000*                                 PARA CONTROL DE REINTENTOS     *
001100******************************************************************
001200*                     LRECL = 152                                *
001300******************************************************************
001400*B.MF XFVC0100                  REGISTRO DE PIERNA DE TRASPASO   *
001500*B.IF XF100-XFER-ID             FOLIO DE LA PIERNA (LLAVE)       *
001600*B.IF XF100-XFER-ACCOUNT-ID     CUENTA CONTRA LA QUE SE APLICA   *
001700*B.IF XF100-XFER-BENEF-ACCT-ID  CUENTA CONTRAPARTE              *
001800*B.IF XF100-XFER-TYPE           'DEBIT' / 'CREDIT'               *
001900*B.IF XF100-XFER-AMOUNT         IMPORTE DEL TRASPASO             *
002000*B.IF XF100-XFER-IDEM-KEY       LLAVE DE IDEMPOTENCIA (OPCIONAL) *
002100*B.IF XF100-XFER-CREATED-ON     FECHA-HORA DE ALTA DE LA PIERNA  *
002200*B.IF XF100-XFER-MODIFIED-ON    FECHA-HORA DE ULTIMO CAMBIO      *
002300******************************************************************
002400 01  XFVC0100.
002500     05  XF100-XFER-ID                PIC 9(9)        COMP-3.
002600     05  XF100-XFER-ACCOUNT-ID         PIC 9(9)        COMP-3.
002700     05  XF100-XFER-BENEF-ACCT-ID      PIC 9(9)        COMP-3.
002800     05  XF100-XFER-TYPE               PIC X(6).
002900         88  XF100-TYPE-DEBIT               VALUE 'DEBIT'.
003000         88  XF100-TYPE-CREDIT              VALUE 'CREDIT'.
003100     05  XF100-XFER-AMOUNT             PIC S9(17)V99   COMP-3.
003200*XF00004 - INI                                                     XF00004
003300     05  XF100-XFER-IDEM-KEY           PIC X(64).                  XF00004
003400         88  XF100-IDEM-KEY-NONE            VALUE SPACES.          XF00004
003500*XF00004 - FIN                                                     XF00004
003600     05  XF100-XFER-CREATED-ON         PIC X(26).
003700     05  XF100-CREATED-ON-R  REDEFINES XF100-XFER-CREATED-ON.
003800         10  XF100-CREATED-YYYY        PIC X(04).
003900         10  FILLER                    PIC X(01).
004000         10  XF100-CREATED-MM          PIC X(02).
004100         10  FILLER                    PIC X(01).
004200         10  XF100-CREATED-DD          PIC X(02).
004300         10  FILLER                    PIC X(16).
004400     05  XF100-XFER-MODIFIED-ON        PIC X(26).
004500     05  FILLER                        PIC X(05).
004600*
